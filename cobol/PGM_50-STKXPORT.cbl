000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. STKXPORT.                                            
000300 AUTHOR. M. CASTRILLON.                                           
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH ARCHIVOS.        
000500 DATE-WRITTEN. 11/04/91.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.        
000800******************************************************************
000900*                                                                *
001000*    PROGRAMA STKXPORT                                          * 
001100*                                                                *
001200*  ESTE PROGRAMA LEE EL MAESTRO DE STOCK (STKMST), APLICA LOS   * 
001300*  FILTROS DE PALABRA CLAVE Y/O CATEGORIA RECIBIDOS POR TARJETA * 
001400*  DE PARAMETROS, ORDENA LOS REGISTROS SELECCIONADOS SEGUN LA   * 
001500*  DIRECTIVA DE ORDEN (COLUMNA:DIRECCION) Y GRABA EL RESULTADO  * 
001600*  EN UN ARCHIVO DE SALIDA CON FORMATO CSV (EXPFILE), CON UNA   * 
001700*  LINEA DE ENCABEZADO FIJA.                                    * 
001800*                                                                *
001900*  SI NO SE INDICA DIRECTIVA DE ORDEN, O LA COLUMNA INDICADA NO * 
002000*  ES RECONOCIDA, SE MANTIENE EL ORDEN DE LECTURA (ASCENDENTE   * 
002100*  POR STKM-ID, QUE ES EL ORDEN NATURAL DEL MAESTRO).           * 
002200*                                                                *
002300******************************************************************
002400*    HISTORIAL DE MODIFICACIONES                                 *
002500******************************************************************
002600*  11/04/91  MCAST    REQ-1991-009  PROGRAMA ORIGINAL, SOLO      *
002700*                                   FILTRO DE CATEGORIA.         *
002800*  30/05/91  MCAST    REQ-1991-009  AGREGA FILTRO DE PALABRA     *
002900*                                   CLAVE POR NOMBRE.            *
003000*  19/09/92  JRIOS    REQ-1992-041  AGREGA DIRECTIVA DE ORDEN    *
003100*                                   POR TARJETA DE PARAMETROS.   *
003200*  03/02/94  PGOMEZ   REQ-1994-006  PERMITE ORDENAR POR PRECIO   *
003300*                                   Y POR FECHAS.                *
003400*  21/07/96  MCAST    REQ-1996-028  AGREGA DIRECCION DESC A LA   *
003500*                                   DIRECTIVA DE ORDEN.          *
003600*  14/01/98  JRIOS    REQ-1998-003  CORRIGE COMPARACION DE       *
003700*                                   PALABRA CLAVE (NO RESPETABA  *
003800*                                   MAYUSCULAS/MINUSCULAS).      *
003900*  02/11/98  MCAST    REQ-1998-061  REVISION PREVIA AL CAMBIO DE *
004000*                                   SIGLO - FECHA DE PROCESO SE  *
004100*                                   ARMA CON SIGLO FIJO 20.      *
004200*  27/04/00  PGOMEZ   REQ-2000-014  ESTANDARIZA NOMBRE DE DD DE  *
004300*                                   SALIDA A DDSTKOUT.           *
004400*  15/08/03  JRIOS    REQ-2003-022  AMPLIA TOPE DE TABLA EN      *
004500*                                   MEMORIA A 5000 ARTICULOS.    *
004600*  11/06/07  PGOMEZ   REQ-2007-040  CORRIGE: UNA COLUMNA DE      *
004700*                                   ORDEN NO RECONOCIDA YA NO    *
004800*                                   SE ORDENA (ANTES SE APLICABA *
004900*                                   LA DIRECCION DESC SOBRE ID   *
005000*                                   POR DEFECTO).  AHORA SE      *
005100*                                   CONSERVA EL ORDEN DE LECTURA.*
005200******************************************************************
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
005400 ENVIRONMENT DIVISION.                                            
005500 CONFIGURATION SECTION.                                           
005600 SPECIAL-NAMES.                                                   
005700     C01 IS TOP-OF-FORM.                                          
005800                                                                  
005900 INPUT-OUTPUT SECTION.                                            
006000 FILE-CONTROL.                                                    
006100                                                                  
006200     SELECT PARMCARD ASSIGN TO DDPARM                             
006300     FILE STATUS IS FS-PARM.                                      
006400                                                                  
006500     SELECT STKMST   ASSIGN TO DDSTKIN                            
006600     FILE STATUS IS FS-STKMST.                                    
006700                                                                  
006800     SELECT EXPFILE  ASSIGN TO DDSTKOUT                           
006900     ORGANIZATION IS LINE SEQUENTIAL                              
007000     FILE STATUS IS FS-EXPFILE.                                   
007100                                                                  
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
007300 DATA DIVISION.                                                   
007400 FILE SECTION.                                                    
007500                                                                  
007600 FD  PARMCARD                                                     
007700     BLOCK CONTAINS 0 RECORDS                                     
007800     RECORDING MODE IS F.                                         
007900 01  REG-PARMCARD           PIC X(80).                            
008000                                                                  
008100 FD  STKMST                                                       
008200     BLOCK CONTAINS 0 RECORDS                                     
008300     RECORDING MODE IS F.                                         
008400 01  REG-STKMST              PIC X(410).                          
008500                                                                  
008600 FD  EXPFILE.                                                     
008700 01  REG-EXPFILE             PIC X(1200).                         
008800                                                                  
008900 WORKING-STORAGE SECTION.                                         
009000*=======================*                                         
009100 77  FILLER    PIC X(26)   VALUE '* INICIO WORKING-STORAGE *'.    
009200                                                                  
009300*----------- ARCHIVOS ------------------------------------------- 
009400 77  FS-PARM                 PIC XX        VALUE SPACES.          
009500 77  FS-STKMST               PIC XX        VALUE SPACES.          
009600 77  FS-EXPFILE               PIC XX       VALUE SPACES.          
009700                                                                  
009800 77  WS-STATUS-FIN           PIC X         VALUE 'N'.             
009900     88  WS-FIN-LECTURA                    VALUE 'Y'.             
010000     88  WS-NO-FIN-LECTURA                 VALUE 'N'.             
010100                                                                  
010200 77  WS-STATUS-PARM          PIC X         VALUE 'N'.             
010300     88  WS-HAY-PARM                       VALUE 'S'.             
010400     88  WS-NO-HAY-PARM                    VALUE 'N'.             
010500                                                                  
010600 77  WS-SW-PALABRA           PIC X         VALUE 'N'.             
010700     88  WS-PALABRA-ENCONTRADA             VALUE 'S'.             
010800     88  WS-PALABRA-NO-ENCONTRADA          VALUE 'N'.             
010900                                                                  
011000*----------- CONTADORES Y SUBINDICES (COMP) ----------------------
011100                                                                  
011200 77  WS-TABLA-CANT           PIC S9(8) COMP  VALUE ZEROS.         
011300 77  WS-TABLA-MAX            PIC S9(8) COMP  VALUE 5000.          
011400 77  WS-IDX-I                PIC S9(8) COMP  VALUE ZEROS.         
011500 77  WS-IDX-J                PIC S9(8) COMP  VALUE ZEROS.         
011600 77  WS-IDX-TOPE             PIC S9(8) COMP  VALUE ZEROS.         
011700 77  WS-COL-SEP              PIC S9(4) COMP  VALUE ZEROS.         
011800 77  WS-LEIDOS-CANT          PIC S9(8) COMP  VALUE ZEROS.         
011900 77  WS-GRABADOS-CANT        PIC S9(8) COMP  VALUE ZEROS.         
012000 77  WS-PALABRA-LARGO        PIC S9(4) COMP  VALUE ZEROS.         
012100 77  WS-CAMPO-POS            PIC S9(4) COMP  VALUE ZEROS.         
012200 77  WS-CAMPO-FIN            PIC S9(4) COMP  VALUE ZEROS.         
012300 77  WS-CAMPO-LARGO          PIC S9(4) COMP  VALUE ZEROS.         
012400 77  WS-PTR                  PIC S9(4) COMP  VALUE 1.             
012500                                                                  
012600*----------- TARJETA DE PARAMETROS -------------------------------
012700*    COLS  1-30 : PALABRA CLAVE DE FILTRO (BLANCO = SIN FILTRO)   
012800*    COLS 31-39 : CATEGORIA DE FILTRO, 9(09), CEROS = SIN FILTRO  
012900*    COLS 40-59 : DIRECTIVA DE ORDEN "COLUMNA:DIRECCION"          
013000*    COLS 60-80 : SIN USO                                         
013100 01  WS-PARM-CARD             PIC X(80)    VALUE SPACES.          
013200 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.                       
013300     03  WS-PARM-PALABRA      PIC X(30).                          
013400     03  WS-PARM-CATEGORIA    PIC 9(09).                          
013500     03  WS-PARM-ORDEN        PIC X(20).                          
013600     03  FILLER               PIC X(21).                          
013700                                                                  
013800 77  WS-PALABRA-MAYUS         PIC X(30)    VALUE SPACES.          
013900 77  WS-NOMBRE-MAYUS          PIC X(255)   VALUE SPACES.          
014000                                                                  
014100*----------- DIRECTIVA DE ORDEN, DESARMADA -----------------------
014200 77  WS-ORDEN-COLUMNA         PIC X(12)    VALUE SPACES.          
014300 77  WS-ORDEN-DIRECCION       PIC X(04)    VALUE 'ASC '.          
014400 77  WS-ORDEN-COL-NUM         PIC S9(4) COMP VALUE 1.             
014500*        1=ID 2=NAME 3=INVENTORY 4=PRICE 5=CREATED_AT 6=UPDATED_AT
014600 77  WS-SW-ORDEN-COL          PIC X        VALUE 'S'.             
014700     88  WS-ORDEN-RECONOCIDA                VALUE 'S'.            
014800     88  WS-ORDEN-NO-RECONOCIDA              VALUE 'N'.           
014900                                                                  
015000*----------- CLAVE DE COMPARACION PARA EL ORDENAMIENTO -----------
015100 01  WS-CLAVE-ORDEN           PIC X(20)    VALUE SPACES.          
015200 01  WS-CLAVE-ORDEN-R REDEFINES WS-CLAVE-ORDEN.                   
015300     03  WS-CLAVE-ORDEN-NUM   PIC 9(18).                          
015400                                                                  
015500*----------- FECHA DE PROCESO ------------------------------------
015600 01  WS-FECHA.                                                    
015700     03  WS-FECHA-AA          PIC 99        VALUE ZEROS.          
015800     03  WS-FECHA-MM          PIC 99        VALUE ZEROS.          
015900     03  WS-FECHA-DD          PIC 99        VALUE ZEROS.          
016000 01  WS-FECHA-R REDEFINES WS-FECHA.                               
016100     03  WS-FECHA-NUM         PIC 9(06).                          
016200                                                                  
016300*----------- AREA DE TRABAJO PARA UN ARTICULO --------------------
016400 01  WS-STKMST-WORK.                                              
016500     COPY CPSTKMST.                                               
016600                                                                  
016700*----------- CAMPOS EDITADOS PARA ARMAR LA LINEA CSV -------------
016800 77  WS-ID-ED                 PIC Z(8)9       VALUE ZEROS.        
016900 77  WS-INV-ED                PIC -(8)9       VALUE ZEROS.        
017000 77  WS-CAT-ED                PIC Z(8)9       VALUE ZEROS.        
017100 77  WS-PRECIO-ED             PIC Z(6)9.99    VALUE ZEROS.        
017200 77  WS-CAMPO-ED              PIC X(255)      VALUE SPACES.       
017300 77  WS-CAMPO-TEXTO           PIC X(255)      VALUE SPACES.       
017400 77  WS-COMA                  PIC X           VALUE ','.          
017500                                                                  
017600*----------- IMPRESION DE CONTADORES -----------------------------
017700 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9   VALUE ZEROS.          
017800 77  WS-GRABADOS-PRINT        PIC ZZZ,ZZ9   VALUE ZEROS.          
017900                                                                  
018000*----------- LINEA CSV DE ENCABEZADO -----------------------------
018100 01  WS-ENCABEZADO-CSV.                                           
018200     03  FILLER  PIC X(40) VALUE                                  
018300         'id,name,inventory,category_id,price,desc'.              
018400     03  FILLER  PIC X(29) VALUE                                  
018500         'ription,created_at,updated_at'.                         
018600                                                                  
018700*----------- LINEA CSV DE UNA FILA -------------------------------
018800 01  WS-LINEA-CSV             PIC X(1200)   VALUE SPACES.         
018900                                                                  
019000*----------- TABLA EN MEMORIA DE ARTICULOS SELECCIONADOS ---------
019100 01  WS-TABLA-MAESTRO.                                            
019200     05  WS-TABLA-ENTRY OCCURS 5000 TIMES INDEXED BY WS-TBM-IDX.  
019300         10  WS-TBM-RAW       PIC X(410).                         
019400         10  WS-TBM-CLAVE     PIC X(20).                          
019500                                                                  
019600 01  WS-TABLA-ENTRY-TEMP      PIC X(430)    VALUE SPACES.         
019700                                                                  
019800 77  FILLER    PIC X(26)   VALUE '* FINAL  WORKING-STORAGE *'.    
019900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
020000 PROCEDURE DIVISION.                                              
020100                                                                  
020200 MAIN-STKXPORT.                                                   
020300                                                                  
020400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                    
020500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                   
020600                            UNTIL WS-FIN-LECTURA                  
020700     PERFORM 3000-ORDENAR-I THRU 3000-ORDENAR-F                   
020800     PERFORM 4000-GRABAR-I  THRU 4000-GRABAR-F                    
020900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                    
021000                                                                  
021100 MAIN-STKXPORT-F. GOBACK.                                         
021200                                                                  
021300*--------------------------------------------------------------   
021400 1000-INICIO-I.                                                   
021500                                                                  
021600     ACCEPT WS-FECHA FROM DATE                                    
021700     MOVE ZEROS TO RETURN-CODE                                    
021800     SET WS-NO-FIN-LECTURA TO TRUE                                
021900     SET WS-NO-HAY-PARM TO TRUE                                   
022000                                                                  
022100     OPEN INPUT PARMCARD                                          
022200     IF FS-PARM IS EQUAL '00'                                     
022300        READ PARMCARD INTO WS-PARM-CARD                           
022400        IF FS-PARM IS EQUAL '00'                                  
022500           SET WS-HAY-PARM TO TRUE                                
022600        END-IF                                                    
022700        CLOSE PARMCARD                                            
022800     END-IF                                                       
022900                                                                  
023000     IF WS-HAY-PARM                                               
023100        PERFORM 1100-DESARMAR-ORDEN-I                             
023200           THRU 1100-DESARMAR-ORDEN-F                             
023300        IF WS-PARM-PALABRA NOT = SPACES                           
023400           INSPECT WS-PARM-PALABRA CONVERTING                     
023500              'abcdefghijklmnopqrstuvwxyz'                        
023600              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     
023700           MOVE SPACES TO WS-CAMPO-ED                             
023800           MOVE WS-PARM-PALABRA TO WS-CAMPO-ED                    
023900           PERFORM 9100-CALCULAR-LARGO-I                          
024000              THRU 9100-CALCULAR-LARGO-F                          
024100           MOVE WS-CAMPO-TEXTO TO WS-PALABRA-MAYUS                
024200           MOVE WS-CAMPO-LARGO TO WS-PALABRA-LARGO                
024300        END-IF                                                    
024400     END-IF                                                       
024500                                                                  
024600     OPEN INPUT STKMST                                            
024700     IF FS-STKMST IS NOT EQUAL '00'                               
024800        DISPLAY '* ERROR EN OPEN STKMST = ' FS-STKMST             
024900        MOVE 9999 TO RETURN-CODE                                  
025000        SET WS-FIN-LECTURA TO TRUE                                
025100     END-IF                                                       
025200                                                                  
025300     OPEN OUTPUT EXPFILE                                          
025400     IF FS-EXPFILE IS NOT EQUAL '00'                              
025500        DISPLAY '* ERROR EN OPEN EXPFILE = ' FS-EXPFILE           
025600        MOVE 9999 TO RETURN-CODE                                  
025700        SET WS-FIN-LECTURA TO TRUE                                
025800     END-IF                                                       
025900                                                                  
026000     IF NOT WS-FIN-LECTURA                                        
026100        MOVE SPACES TO WS-LINEA-CSV                               
026200        MOVE WS-ENCABEZADO-CSV TO WS-LINEA-CSV                    
026300        WRITE REG-EXPFILE FROM WS-LINEA-CSV                       
026400        PERFORM 2100-LEER-I THRU 2100-LEER-F                      
026500     END-IF.                                                      
026600                                                                  
026700 1000-INICIO-F. EXIT.                                             
026800                                                                  
026900*--------------------------------------------------------------   
027000*    REQ-1992-041: LA DIRECTIVA LLEGA COMO "COLUMNA:DIRECCION",   
027100*    POR EJEMPLO "PRICE:DESC".  SI NO HAY DOS PUNTOS, SOLO HAY    
027200*    COLUMNA Y LA DIRECCION QUEDA EN ASC POR DEFECTO.             
027300*--------------------------------------------------------------   
027400 1100-DESARMAR-ORDEN-I.                                           
027500                                                                  
027600     MOVE SPACES TO WS-ORDEN-COLUMNA                              
027700     MOVE 'ASC '  TO WS-ORDEN-DIRECCION                           
027800     MOVE 1 TO WS-ORDEN-COL-NUM                                   
027900     SET WS-ORDEN-RECONOCIDA TO TRUE                              
028000                                                                  
028100     IF WS-PARM-ORDEN = SPACES                                    
028200        GO TO 1100-DESARMAR-ORDEN-F                               
028300     END-IF                                                       
028400                                                                  
028500     MOVE ZEROS TO WS-COL-SEP                                     
028600     INSPECT WS-PARM-ORDEN TALLYING WS-COL-SEP                    
028700        FOR CHARACTERS BEFORE INITIAL ':'                         
028800                                                                  
028900     IF WS-COL-SEP > 0 AND WS-COL-SEP < 20                        
029000        MOVE WS-PARM-ORDEN(1:WS-COL-SEP) TO WS-ORDEN-COLUMNA      
029100        MOVE WS-PARM-ORDEN(WS-COL-SEP + 2:) TO WS-ORDEN-DIRECCION 
029200     ELSE                                                         
029300        MOVE WS-PARM-ORDEN TO WS-ORDEN-COLUMNA                    
029400     END-IF                                                       
029500                                                                  
029600     IF WS-ORDEN-DIRECCION NOT = 'DESC'                           
029700        MOVE 'ASC ' TO WS-ORDEN-DIRECCION                         
029800     END-IF                                                       
029900                                                                  
030000     EVALUATE WS-ORDEN-COLUMNA                                    
030100        WHEN 'id'          MOVE 1 TO WS-ORDEN-COL-NUM             
030200        WHEN 'name'        MOVE 2 TO WS-ORDEN-COL-NUM             
030300        WHEN 'inventory'   MOVE 3 TO WS-ORDEN-COL-NUM             
030400        WHEN 'price'       MOVE 4 TO WS-ORDEN-COL-NUM             
030500        WHEN 'created_at'  MOVE 5 TO WS-ORDEN-COL-NUM             
030600        WHEN 'updated_at'  MOVE 6 TO WS-ORDEN-COL-NUM             
030700        WHEN OTHER                                                
030800           MOVE 1 TO WS-ORDEN-COL-NUM                             
030900           MOVE 'ASC ' TO WS-ORDEN-DIRECCION                      
031000           SET WS-ORDEN-NO-RECONOCIDA TO TRUE                     
031100     END-EVALUATE.                                                
031200                                                                  
031300 1100-DESARMAR-ORDEN-F. EXIT.                                     
031400                                                                  
031500*--------------------------------------------------------------   
031600 2000-PROCESO-I.                                                  
031700                                                                  
031800     PERFORM 2200-FILTRAR-I THRU 2200-FILTRAR-F                   
031900                                                                  
032000     PERFORM 2100-LEER-I THRU 2100-LEER-F.                        
032100                                                                  
032200 2000-PROCESO-F. EXIT.                                            
032300                                                                  
032400*--------------------------------------------------------------   
032500 2100-LEER-I.                                                     
032600                                                                  
032700     READ STKMST INTO WS-STKMST-WORK                              
032800                                                                  
032900     EVALUATE FS-STKMST                                           
033000        WHEN '00'                                                 
033100           ADD 1 TO WS-LEIDOS-CANT                                
033200        WHEN '10'                                                 
033300           SET WS-FIN-LECTURA TO TRUE                             
033400        WHEN OTHER                                                
033500           DISPLAY '* ERROR EN LECTURA STKMST = ' FS-STKMST       
033600           MOVE 9999 TO RETURN-CODE                               
033700           SET WS-FIN-LECTURA TO TRUE                             
033800     END-EVALUATE.                                                
033900                                                                  
034000 2100-LEER-F. EXIT.                                               
034100                                                                  
034200*--------------------------------------------------------------   
034300*    FILTRO DE CATEGORIA (IGUALDAD EXACTA) Y DE PALABRA CLAVE     
034400*    (SUBCADENA DEL NOMBRE, SIN DISTINGUIR MAYUSCULAS Y           
034500*    MINUSCULAS - REQ-1998-003).  SI EL REGISTRO PASA AMBOS       
034600*    FILTROS SE AGREGA A LA TABLA EN MEMORIA CON SU CLAVE DE      
034700*    ORDEN YA CALCULADA.                                          
034800*--------------------------------------------------------------   
034900 2200-FILTRAR-I.                                                  
035000                                                                  
035100     IF WS-FIN-LECTURA                                            
035200        GO TO 2200-FILTRAR-F                                      
035300     END-IF                                                       
035400                                                                  
035500     IF WS-PARM-CATEGORIA NOT = ZEROS                             
035600        IF STKM-CATEGORIA-ID NOT = WS-PARM-CATEGORIA              
035700           GO TO 2200-FILTRAR-F                                   
035800        END-IF                                                    
035900     END-IF                                                       
036000                                                                  
036100     IF WS-PARM-PALABRA NOT = SPACES                              
036200        PERFORM 2210-COMPARAR-PALABRA-I                           
036300           THRU 2210-COMPARAR-PALABRA-F                           
036400        IF WS-PALABRA-NO-ENCONTRADA                               
036500           GO TO 2200-FILTRAR-F                                   
036600        END-IF                                                    
036700     END-IF                                                       
036800                                                                  
036900     IF WS-TABLA-CANT < WS-TABLA-MAX                              
037000        ADD 1 TO WS-TABLA-CANT                                    
037100        MOVE WS-STKMST-WORK TO WS-TBM-RAW(WS-TABLA-CANT)          
037200        PERFORM 2300-ARMAR-CLAVE-I THRU 2300-ARMAR-CLAVE-F        
037300     ELSE                                                         
037400        DISPLAY '* TOPE DE TABLA ALCANZADO, SE IGNORA REGISTRO'   
037500     END-IF.                                                      
037600                                                                  
037700 2200-FILTRAR-F. EXIT.                                            
037800                                                                  
037900*--------------------------------------------------------------   
038000*    BUSCA LA PALABRA CLAVE (YA EN MAYUSCULAS, EN WS-PALABRA-     
038100*    MAYUS) COMO SUBCADENA DEL NOMBRE DEL ARTICULO.               
038200*--------------------------------------------------------------   
038300 2210-COMPARAR-PALABRA-I.                                         
038400                                                                  
038500     SET WS-PALABRA-NO-ENCONTRADA TO TRUE                         
038600     MOVE SPACES TO WS-NOMBRE-MAYUS                               
038700     MOVE STKM-NOMBRE TO WS-NOMBRE-MAYUS                          
038800     INSPECT WS-NOMBRE-MAYUS CONVERTING                           
038900        'abcdefghijklmnopqrstuvwxyz'                              
039000        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
039100                                                                  
039200     PERFORM 2220-BUSCAR-SUBCADENA-I                              
039300        THRU 2220-BUSCAR-SUBCADENA-F                              
039400        VARYING WS-IDX-I FROM 1 BY 1                              
039500        UNTIL WS-IDX-I > (256 - WS-PALABRA-LARGO)                 
039600           OR WS-PALABRA-ENCONTRADA.                              
039700                                                                  
039800 2210-COMPARAR-PALABRA-F. EXIT.                                   
039900                                                                  
040000 2220-BUSCAR-SUBCADENA-I.                                         
040100                                                                  
040200     IF WS-NOMBRE-MAYUS(WS-IDX-I:WS-PALABRA-LARGO) =              
040300           WS-PALABRA-MAYUS(1:WS-PALABRA-LARGO)                   
040400        SET WS-PALABRA-ENCONTRADA TO TRUE                         
040500     END-IF.                                                      
040600                                                                  
040700 2220-BUSCAR-SUBCADENA-F. EXIT.                                   
040800                                                                  
040900*--------------------------------------------------------------   
041000*    CALCULA LA CLAVE DE COMPARACION DE ORDEN PARA EL ARTICULO    
041100*    QUE SE ACABA DE AGREGAR A LA TABLA, SEGUN LA COLUMNA         
041200*    PEDIDA EN LA DIRECTIVA.  LAS COLUMNAS NUMERICAS SE GUARDAN   
041300*    CON CEROS A LA IZQUIERDA, PARA QUE LA COMPARACION DE         
041400*    TEXTO DE LA CLAVE EQUIVALGA A UNA COMPARACION NUMERICA.      
041500*--------------------------------------------------------------   
041600 2300-ARMAR-CLAVE-I.                                              
041700                                                                  
041800     MOVE SPACES TO WS-CLAVE-ORDEN                                
041900                                                                  
042000     EVALUATE WS-ORDEN-COL-NUM                                    
042100        WHEN 1                                                    
042200           MOVE STKM-ID TO WS-CLAVE-ORDEN-NUM                     
042300        WHEN 2                                                    
042400           MOVE STKM-NOMBRE(1:20) TO WS-CLAVE-ORDEN               
042500        WHEN 3                                                    
042600           ADD 500000000 TO STKM-INVENTARIO                       
042700              GIVING WS-CLAVE-ORDEN-NUM                           
042800        WHEN 4                                                    
042900           COMPUTE WS-CLAVE-ORDEN-NUM = STKM-PRECIO * 100         
043000        WHEN 5                                                    
043100           MOVE STKM-ALTA TO WS-CLAVE-ORDEN                       
043200        WHEN 6                                                    
043300           MOVE STKM-MODIF TO WS-CLAVE-ORDEN                      
043400     END-EVALUATE                                                 
043500                                                                  
043600     MOVE WS-CLAVE-ORDEN TO WS-TBM-CLAVE(WS-TABLA-CANT).          
043700                                                                  
043800 2300-ARMAR-CLAVE-F. EXIT.                                        
043900                                                                  
044000*--------------------------------------------------------------   
044100*    ORDENAMIENTO POR INTERCAMBIO (BURBUJA) SOBRE LA CLAVE YA     
044200*    CALCULADA.  EL MAESTRO YA LLEGA ORDENADO POR ID, POR LO      
044300*    QUE CUANDO NO HAY DIRECTIVA DE ORDEN, O LA COLUMNA PEDIDA    
044400*    NO SE RECONOCE, ESTE PARRAFO NO SE EJECUTA Y SE CONSERVA     
044500*    EL ORDEN DE LECTURA.                                         
044600*--------------------------------------------------------------   
044700 3000-ORDENAR-I.                                                  
044800                                                                  
044900     IF (NOT WS-HAY-PARM) OR WS-PARM-ORDEN = SPACES               
045000           OR WS-ORDEN-NO-RECONOCIDA                              
045100        GO TO 3000-ORDENAR-F                                      
045200     END-IF                                                       
045300                                                                  
045400     IF WS-TABLA-CANT < 2                                         
045500        GO TO 3000-ORDENAR-F                                      
045600     END-IF                                                       
045700                                                                  
045800     MOVE WS-TABLA-CANT TO WS-IDX-TOPE                            
045900     PERFORM 3100-PASADA-I THRU 3100-PASADA-F                     
046000        VARYING WS-IDX-I FROM 1 BY 1                              
046100        UNTIL WS-IDX-I >= WS-TABLA-CANT.                          
046200                                                                  
046300 3000-ORDENAR-F. EXIT.                                            
046400                                                                  
046500 3100-PASADA-I.                                                   
046600                                                                  
046700     PERFORM 3200-COMPARAR-I THRU 3200-COMPARAR-F                 
046800        VARYING WS-IDX-J FROM 1 BY 1                              
046900        UNTIL WS-IDX-J >= WS-IDX-TOPE.                            
047000                                                                  
047100 3100-PASADA-F. EXIT.                                             
047200                                                                  
047300 3200-COMPARAR-I.                                                 
047400                                                                  
047500     IF WS-ORDEN-DIRECCION = 'ASC '                               
047600        IF WS-TBM-CLAVE(WS-IDX-J) > WS-TBM-CLAVE(WS-IDX-J + 1)    
047700           PERFORM 3300-INTERCAMBIAR-I THRU 3300-INTERCAMBIAR-F   
047800        END-IF                                                    
047900     ELSE                                                         
048000        IF WS-TBM-CLAVE(WS-IDX-J) < WS-TBM-CLAVE(WS-IDX-J + 1)    
048100           PERFORM 3300-INTERCAMBIAR-I THRU 3300-INTERCAMBIAR-F   
048200        END-IF                                                    
048300     END-IF.                                                      
048400                                                                  
048500 3200-COMPARAR-F. EXIT.                                           
048600                                                                  
048700 3300-INTERCAMBIAR-I.                                             
048800                                                                  
048900     MOVE WS-TABLA-ENTRY(WS-IDX-J)     TO WS-TABLA-ENTRY-TEMP     
049000     MOVE WS-TABLA-ENTRY(WS-IDX-J + 1) TO WS-TABLA-ENTRY(WS-IDX-J)
049100     MOVE WS-TABLA-ENTRY-TEMP TO WS-TABLA-ENTRY(WS-IDX-J + 1).    
049200                                                                  
049300 3300-INTERCAMBIAR-F. EXIT.                                       
049400                                                                  
049500*--------------------------------------------------------------   
049600 4000-GRABAR-I.                                                   
049700                                                                  
049800     PERFORM 4100-ESCRIBIR-LINEA-I THRU 4100-ESCRIBIR-LINEA-F     
049900        VARYING WS-IDX-I FROM 1 BY 1                              
050000        UNTIL WS-IDX-I > WS-TABLA-CANT.                           
050100                                                                  
050200 4000-GRABAR-F. EXIT.                                             
050300                                                                  
050400*--------------------------------------------------------------   
050500*    ARMA Y GRABA UNA LINEA CSV CON LOS CAMPOS DEL ARTICULO.      
050600*    CATEGORIA Y PRECIO VIENEN VACIOS CUANDO NO ESTAN             
050700*    INFORMADOS (CERO EN EL MAESTRO).                             
050800*--------------------------------------------------------------   
050900 4100-ESCRIBIR-LINEA-I.                                           
051000                                                                  
051100     MOVE WS-TBM-RAW(WS-IDX-I) TO WS-STKMST-WORK                  
051200     MOVE SPACES TO WS-LINEA-CSV                                  
051300     MOVE 1 TO WS-PTR                                             
051400                                                                  
051500     MOVE SPACES TO WS-CAMPO-ED                                   
051600     MOVE STKM-ID TO WS-ID-ED                                     
051700     MOVE WS-ID-ED TO WS-CAMPO-ED                                 
051800     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
051900     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
052000     PERFORM 9210-AGREGAR-COMA-I   THRU 9210-AGREGAR-COMA-F       
052100                                                                  
052200     MOVE SPACES TO WS-CAMPO-ED                                   
052300     MOVE STKM-NOMBRE TO WS-CAMPO-ED                              
052400     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
052500     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
052600     PERFORM 9210-AGREGAR-COMA-I   THRU 9210-AGREGAR-COMA-F       
052700                                                                  
052800     MOVE SPACES TO WS-CAMPO-ED                                   
052900     MOVE STKM-INVENTARIO TO WS-INV-ED                            
053000     MOVE WS-INV-ED TO WS-CAMPO-ED                                
053100     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
053200     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
053300     PERFORM 9210-AGREGAR-COMA-I   THRU 9210-AGREGAR-COMA-F       
053400                                                                  
053500     IF STKM-CATEGORIA-ID = ZEROS                                 
053600        MOVE ZEROS TO WS-CAMPO-LARGO                              
053700     ELSE                                                         
053800        MOVE SPACES TO WS-CAMPO-ED                                
053900        MOVE STKM-CATEGORIA-ID TO WS-CAT-ED                       
054000        MOVE WS-CAT-ED TO WS-CAMPO-ED                             
054100        PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F  
054200     END-IF                                                       
054300     PERFORM 9200-AGREGAR-CAMPO-I THRU 9200-AGREGAR-CAMPO-F       
054400     PERFORM 9210-AGREGAR-COMA-I  THRU 9210-AGREGAR-COMA-F        
054500                                                                  
054600     IF STKM-PRECIO = ZEROS                                       
054700        MOVE ZEROS TO WS-CAMPO-LARGO                              
054800     ELSE                                                         
054900        MOVE SPACES TO WS-CAMPO-ED                                
055000        MOVE STKM-PRECIO TO WS-PRECIO-ED                          
055100        MOVE WS-PRECIO-ED TO WS-CAMPO-ED                          
055200        PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F  
055300     END-IF                                                       
055400     PERFORM 9200-AGREGAR-CAMPO-I THRU 9200-AGREGAR-CAMPO-F       
055500     PERFORM 9210-AGREGAR-COMA-I  THRU 9210-AGREGAR-COMA-F        
055600                                                                  
055700     MOVE SPACES TO WS-CAMPO-ED                                   
055800     MOVE STKM-DESCRIPCION TO WS-CAMPO-ED                         
055900     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
056000     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
056100     PERFORM 9210-AGREGAR-COMA-I   THRU 9210-AGREGAR-COMA-F       
056200                                                                  
056300     MOVE SPACES TO WS-CAMPO-ED                                   
056400     MOVE STKM-ALTA TO WS-CAMPO-ED                                
056500     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
056600     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
056700     PERFORM 9210-AGREGAR-COMA-I   THRU 9210-AGREGAR-COMA-F       
056800                                                                  
056900     MOVE SPACES TO WS-CAMPO-ED                                   
057000     MOVE STKM-MODIF TO WS-CAMPO-ED                               
057100     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
057200     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
057300                                                                  
057400     WRITE REG-EXPFILE FROM WS-LINEA-CSV                          
057500     IF FS-EXPFILE IS NOT EQUAL '00'                              
057600        DISPLAY '* ERROR EN WRITE EXPFILE = ' FS-EXPFILE          
057700        MOVE 9999 TO RETURN-CODE                                  
057800     ELSE                                                         
057900        ADD 1 TO WS-GRABADOS-CANT                                 
058000     END-IF.                                                      
058100                                                                  
058200 4100-ESCRIBIR-LINEA-F. EXIT.                                     
058300                                                                  
058400*--------------------------------------------------------------   
058500 9999-FINAL-I.                                                    
058600                                                                  
058700     MOVE WS-LEIDOS-CANT   TO WS-LEIDOS-PRINT                     
058800     MOVE WS-GRABADOS-CANT TO WS-GRABADOS-PRINT                   
058900                                                                  
059000     DISPLAY '**********************************************'     
059100     DISPLAY 'STKXPORT - EXPORTACION DE MAESTRO DE STOCK'         
059200     DISPLAY 'REGISTROS LEIDOS  : ' WS-LEIDOS-PRINT               
059300     DISPLAY 'REGISTROS GRABADOS: ' WS-GRABADOS-PRINT             
059400                                                                  
059500     CLOSE STKMST                                                 
059600     IF FS-STKMST IS NOT EQUAL '00'                               
059700        DISPLAY '* ERROR EN CLOSE STKMST = ' FS-STKMST            
059800        MOVE 9999 TO RETURN-CODE                                  
059900     END-IF                                                       
060000                                                                  
060100     CLOSE EXPFILE                                                
060200     IF FS-EXPFILE IS NOT EQUAL '00'                              
060300        DISPLAY '* ERROR EN CLOSE EXPFILE = ' FS-EXPFILE          
060400        MOVE 9999 TO RETURN-CODE                                  
060500     END-IF.                                                      
060600                                                                  
060700 9999-FINAL-F. EXIT.                                              
060800                                                                  
060900*--------------------------------------------------------------   
061000*    RUTINAS GENERALES DE RECORTE DE BLANCOS (8000-9999), SE      
061100*    USAN TANTO PARA CAMPOS ALFABETICOS COMO PARA CAMPOS          
061200*    NUMERICOS EDITADOS CON SUPRESION DE CEROS.                   
061300*--------------------------------------------------------------   
061400 9100-CALCULAR-LARGO-I.                                           
061500                                                                  
061600     MOVE ZEROS TO WS-CAMPO-POS                                   
061700     PERFORM 9110-CONTAR-INICIO-I THRU 9110-CONTAR-INICIO-F       
061800        UNTIL WS-CAMPO-POS = 255                                  
061900           OR WS-CAMPO-ED(WS-CAMPO-POS + 1:1) NOT = SPACE         
062000                                                                  
062100     MOVE 255 TO WS-CAMPO-FIN                                     
062200     PERFORM 9120-CONTAR-FINAL-I THRU 9120-CONTAR-FINAL-F         
062300        UNTIL WS-CAMPO-FIN = 0                                    
062400           OR WS-CAMPO-ED(WS-CAMPO-FIN:1) NOT = SPACE             
062500                                                                  
062600     IF WS-CAMPO-POS = 255 OR WS-CAMPO-FIN = 0                    
062700        MOVE SPACES TO WS-CAMPO-TEXTO                             
062800        MOVE ZEROS TO WS-CAMPO-LARGO                              
062900     ELSE                                                         
063000        COMPUTE WS-CAMPO-LARGO = WS-CAMPO-FIN - WS-CAMPO-POS      
063100        MOVE SPACES TO WS-CAMPO-TEXTO                             
063200        MOVE WS-CAMPO-ED(WS-CAMPO-POS + 1:WS-CAMPO-LARGO)         
063300           TO WS-CAMPO-TEXTO                                      
063400     END-IF.                                                      
063500                                                                  
063600 9100-CALCULAR-LARGO-F. EXIT.                                     
063700                                                                  
063800 9110-CONTAR-INICIO-I.                                            
063900                                                                  
064000     ADD 1 TO WS-CAMPO-POS.                                       
064100                                                                  
064200 9110-CONTAR-INICIO-F. EXIT.                                      
064300                                                                  
064400 9120-CONTAR-FINAL-I.                                             
064500                                                                  
064600     SUBTRACT 1 FROM WS-CAMPO-FIN.                                
064700                                                                  
064800 9120-CONTAR-FINAL-F. EXIT.                                       
064900                                                                  
065000*--------------------------------------------------------------   
065100 9200-AGREGAR-CAMPO-I.                                            
065200                                                                  
065300     IF WS-CAMPO-LARGO > 0                                        
065400        STRING WS-CAMPO-TEXTO(1:WS-CAMPO-LARGO) DELIMITED BY SIZE 
065500           INTO WS-LINEA-CSV WITH POINTER WS-PTR                  
065600     END-IF.                                                      
065700                                                                  
065800 9200-AGREGAR-CAMPO-F. EXIT.                                      
065900                                                                  
066000 9210-AGREGAR-COMA-I.                                             
066100                                                                  
066200     STRING WS-COMA DELIMITED BY SIZE                             
066300        INTO WS-LINEA-CSV WITH POINTER WS-PTR.                    
066400                                                                  
066500 9210-AGREGAR-COMA-F. EXIT.                                       
