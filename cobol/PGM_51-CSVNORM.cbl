000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. CSVNORM.                                             
000300 AUTHOR. M. CASTRILLON.                                           
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH ARCHIVOS.        
000500 DATE-WRITTEN. 03/06/91.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.        
000800******************************************************************
000900*                                                                *
001000*    PROGRAMA CSVNORM                                            *
001100*    SUBRUTINA LLAMADA POR STKIMPVL PARA NORMALIZAR UN           *
001200*    ENCABEZADO DE COLUMNA DE UN ARCHIVO CSV DE ENTRADA.         *
001300*                                                                *
001400*    RECIBE POR LINKAGE EL TEXTO DEL ENCABEZADO TAL COMO LLEGO   *
001500*    EN EL ARCHIVO Y DEVUELVE EL NOMBRE INTERNO ESTANDAR.        *
001600*    SI NO HAY COINCIDENCIA EN EL DICCIONARIO DE ALIAS, DEVUELVE *
001700*    EL MISMO TEXTO RECIBIDO, SOLO CON BLANCOS RECORTADOS.       *
001800*                                                                *
001900*    REGLA DE MATCHEO (3 PASADAS, GANA LA PRIMERA QUE COINCIDE): *
002000*      PASADA 1 - COMPARACION EXACTA                             *
002100*      PASADA 2 - COMPARACION EN MINUSCULAS                      *
002200*      PASADA 3 - COMPARACION QUITANDO TODO CARACTER QUE NO SEA  *
002300*                 LETRA, DIGITO O GUION BAJO                     *
002400*                                                                *
002500******************************************************************
002600*    HISTORIAL DE MODIFICACIONES                                 *
002700******************************************************************
002800*  03/06/91  MCAST    REQ-1991-014  PROGRAMA ORIGINAL.           *
002900*  14/08/91  MCAST    REQ-1991-014  AGREGADA PASADA 2 (MINUS).   *
003000*  22/08/91  JRIOS    REQ-1991-031  AGREGADA PASADA 3 (LIMPIO).  *
003100*  09/01/92  MCAST    REQ-1992-002  CORRIGE RECORTE DE BOM AL    *
003200*                                   INICIO DEL ENCABEZADO.       *
003300*  17/11/93  PGOMEZ   REQ-1993-077  AMPLIA DICCIONARIO: SKU Y    *
003400*                                   CATEGORY_ID.                 *
003500*  05/05/95  MCAST    REQ-1995-019  AMPLIA DICCIONARIO: QTY,     *
003600*                                   QUANTITY, PRICE.             *
003700*  21/02/97  JRIOS    REQ-1997-008  NORMALIZA TAMBIEN ALIAS EN   *
003800*                                   IDIOMA LOCAL DEL PROVEEDOR.  *
003900*  11/09/98  MCAST    REQ-1998-054  REVISION PREVIA AL CAMBIO DE *
004000*                                   SIGLO - SIN IMPACTO EN ESTE  *
004100*                                   PROGRAMA, NO MANEJA FECHAS.  *
004200*  30/03/99  PGOMEZ   REQ-1999-011  AGREGA CONTADOR DE ALIAS     *
004300*                                   PARA FACILITAR MANTENIMIENTO.*
004400*  14/06/01  JRIOS    REQ-2001-033  CORRIGE PASADA 3 CUANDO EL   *
004500*                                   ENCABEZADO QUEDA VACIO.      *
004600*  08/10/04  MCAST    REQ-2004-019  ESTANDARIZA LLAMADA DESDE    *
004700*                                   STKIMPVL (NUEVO LAYOUT).     *
004800*  19/06/07  PGOMEZ   REQ-2007-044  CORRIGE: LA PASADA 3 NO      *
004900*                                   IGNORABA MAYUSCULAS, SOLO    *
005000*                                   SEPARADORES.  AHORA FILTRA   *
005100*                                   SOBRE EL ENCABEZADO YA EN    *
005200*                                   MINUSCULAS (PASADA 2) Y      *
005300*                                   COMPARA CONTRA EL DICCIONARIO*
005400*                                   EN MINUSCULAS.               *
005500******************************************************************
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
005700 ENVIRONMENT DIVISION.                                            
005800 CONFIGURATION SECTION.                                           
005900 SPECIAL-NAMES.                                                   
006000     C01 IS TOP-OF-FORM.                                          
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
006200 DATA DIVISION.                                                   
006300 WORKING-STORAGE SECTION.                                         
006400*=======================*                                         
006500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.  
006600                                                                  
006700*----------- CONTADORES Y SUBINDICES ---------------------------  
006800 77  WS-TABLA-ALIAS-CANT    PIC S9(4) COMP     VALUE +18.         
006900 77  WS-LARGO-ENCAB         PIC S9(4) COMP     VALUE ZEROS.       
007000 77  WS-POS                 PIC S9(4) COMP     VALUE ZEROS.       
007100                                                                  
007200*----------- SWITCH DE RESULTADO DE BUSQUEDA -------------------- 
007300 77  WS-STATUS-ALIAS        PIC X.                                
007400     88  WS-ALIAS-ENCONTRADO               VALUE 'S'.             
007500     88  WS-ALIAS-NO-ENCONTRADO            VALUE 'N'.             
007600                                                                  
007700*----------- AREA DE TRABAJO DEL ENCABEZADO RECIBIDO ------------ 
007800 01  WS-ENC-CRUDO            PIC X(30)     VALUE SPACES.          
007900 01  WS-ENC-CRUDO-R REDEFINES WS-ENC-CRUDO.                       
008000     05  WS-ENC-CRUDO-CAR    PIC X OCCURS 30 TIMES                
008100                             INDEXED BY WS-ECI-IDX.               
008200                                                                  
008300*----------- AREA PARA LA PASADA 2 (MINUSCULAS) ------------------
008400 01  WS-ENC-MINUSCULA        PIC X(30)     VALUE SPACES.          
008500 01  WS-ENC-MINUSCULA-R REDEFINES WS-ENC-MINUSCULA.               
008600     05  WS-ENC-MINUSCULA-CAR PIC X OCCURS 30 TIMES.              
008700                                                                  
008800*----------- AREA PARA LA PASADA 3 (SOLO ALFANUMERICO) -----------
008900*    REQ-2007-044: SE ARMA A PARTIR DEL BUFFER YA PASADO A        
009000*    MINUSCULAS DE LA PASADA 2 (NO DEL ENCABEZADO ORIGINAL), PARA 
009100*    QUE LA PASADA 3 TAMBIEN IGNORE MAYUSCULAS/MINUSCULAS.        
009200 01  WS-ENC-LIMPIO           PIC X(30)     VALUE SPACES.          
009300 01  WS-ENC-LIMPIO-R REDEFINES WS-ENC-LIMPIO.                     
009400     05  WS-ENC-LIMPIO-CAR   PIC X OCCURS 30 TIMES.               
009500                                                                  
009600*----------- DICCIONARIO DE ALIAS (CARGADO EN 1000-INICIO) ------ 
009700 01  WS-TABLA-ALIAS.                                              
009800     05  WS-ALIAS-ENTRY OCCURS 18 TIMES INDEXED BY WS-ALIAS-IDX.  
009900         COPY CPALIAS.                                            
010000                                                                  
010100*----------- COPIA EN MINUSCULAS DEL LADO ENTRANTE DEL ---------  
010200*----------- DICCIONARIO, ARMADA EN 1100-ARMAR-MINUSCULAS ------  
010300 01  WS-TABLA-ALIAS-MIN.                                          
010400     05  WS-ALIA-ENTRANTE-MIN PIC X(30) OCCURS 18 TIMES.          
010500                                                                  
010600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.         
010700*--------------------------------------------------------------   
010800 LINKAGE SECTION.                                                 
010900*================*                                                
011000 01  LK-CSVNORM-AREA.                                             
011100     03  LK-ENCABEZADO-CRUDO    PIC X(30).                        
011200     03  LK-ENCABEZADO-NORMAL   PIC X(20).                        
011300     03  FILLER                 PIC X(02).                        
011400 01  LK-CSVNORM-FLAT REDEFINES LK-CSVNORM-AREA PIC X(52).         
011500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
011600 PROCEDURE DIVISION USING LK-CSVNORM-AREA.                        
011700                                                                  
011800 MAIN-CSVNORM.                                                    
011900                                                                  
012000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                    
012100     PERFORM 2000-NORMALIZAR-I THRU 2000-NORMALIZAR-F             
012200                                                                  
012300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                    
012400                                                                  
012500 MAIN-CSVNORM-F. GOBACK.                                          
012600                                                                  
012700*--------------------------------------------------------------   
012800*    CARGA EL DICCIONARIO DE ALIAS UNA SOLA VEZ POR INVOCACION.   
012900*    REQ-1999-011: SE DEJA EXPLICITO CADA PAR PARA FACILITAR      
013000*    EL MANTENIMIENTO DEL DICCIONARIO.                            
013100*--------------------------------------------------------------   
013200 1000-INICIO-I.                                                   
013300                                                                  
013400     MOVE ZEROS TO RETURN-CODE                                    
013500     MOVE 'name'          TO ALIA-ENTRANTE(1)                     
013600     MOVE 'name'          TO ALIA-ESTANDAR(1)                     
013700     MOVE 'Name'          TO ALIA-ENTRANTE(2)                     
013800     MOVE 'name'          TO ALIA-ESTANDAR(2)                     
013900     MOVE '상품명'        TO ALIA-ENTRANTE(3)                        
014000     MOVE 'name'          TO ALIA-ESTANDAR(3)                     
014100     MOVE 'sku'           TO ALIA-ENTRANTE(4)                     
014200     MOVE 'sku'           TO ALIA-ESTANDAR(4)                     
014300     MOVE 'SKU'           TO ALIA-ENTRANTE(5)                     
014400     MOVE 'sku'           TO ALIA-ESTANDAR(5)                     
014500     MOVE '상품코드'      TO ALIA-ENTRANTE(6)                         
014600     MOVE 'sku'           TO ALIA-ESTANDAR(6)                     
014700     MOVE 'category'      TO ALIA-ENTRANTE(7)                     
014800     MOVE 'category_name' TO ALIA-ESTANDAR(7)                     
014900     MOVE 'category_name' TO ALIA-ENTRANTE(8)                     
015000     MOVE 'category_name' TO ALIA-ESTANDAR(8)                     
015100     MOVE '카테고리'      TO ALIA-ENTRANTE(9)                         
015200     MOVE 'category_name' TO ALIA-ESTANDAR(9)                     
015300     MOVE 'category_id'   TO ALIA-ENTRANTE(10)                    
015400     MOVE 'category_id'   TO ALIA-ESTANDAR(10)                    
015500     MOVE '카테고리ID'    TO ALIA-ENTRANTE(11)                        
015600     MOVE 'category_id'   TO ALIA-ESTANDAR(11)                    
015700     MOVE 'quantity'      TO ALIA-ENTRANTE(12)                    
015800     MOVE 'quantity'      TO ALIA-ESTANDAR(12)                    
015900     MOVE 'qty'           TO ALIA-ENTRANTE(13)                    
016000     MOVE 'quantity'      TO ALIA-ESTANDAR(13)                    
016100     MOVE '수량'          TO ALIA-ENTRANTE(14)                      
016200     MOVE 'quantity'      TO ALIA-ESTANDAR(14)                    
016300     MOVE '재고'          TO ALIA-ENTRANTE(15)                      
016400     MOVE 'quantity'      TO ALIA-ESTANDAR(15)                    
016500     MOVE 'price'         TO ALIA-ENTRANTE(16)                    
016600     MOVE 'price'         TO ALIA-ESTANDAR(16)                    
016700     MOVE '단가'          TO ALIA-ENTRANTE(17)                      
016800     MOVE 'price'         TO ALIA-ESTANDAR(17)                    
016900     MOVE '가격'          TO ALIA-ENTRANTE(18)                      
017000     MOVE 'price'         TO ALIA-ESTANDAR(18)                    
017100                                                                  
017200     PERFORM 1100-ARMAR-MINUSCULAS-I THRU 1100-ARMAR-MINUSCULAS-F 
017300        VARYING WS-ALIAS-IDX FROM 1 BY 1                          
017400        UNTIL WS-ALIAS-IDX > WS-TABLA-ALIAS-CANT.                 
017500                                                                  
017600 1000-INICIO-F. EXIT.                                             
017700                                                                  
017800*--------------------------------------------------------------   
017900*    REQ-1997-008: PRECALCULA LA VERSION EN MINUSCULAS DE CADA    
018000*    ALIAS ENTRANTE PARA LA PASADA 2, SIN USAR FUNCIONES          
018100*    INTRINSECAS EN LA COMPARACION.                               
018200*--------------------------------------------------------------   
018300 1100-ARMAR-MINUSCULAS-I.                                         
018400                                                                  
018500     MOVE ALIA-ENTRANTE(WS-ALIAS-IDX)                             
018600       TO WS-ALIA-ENTRANTE-MIN(WS-ALIAS-IDX)                      
018700     INSPECT WS-ALIA-ENTRANTE-MIN(WS-ALIAS-IDX) CONVERTING        
018800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              
018900        TO 'abcdefghijklmnopqrstuvwxyz'.                          
019000                                                                  
019100 1100-ARMAR-MINUSCULAS-F. EXIT.                                   
019200                                                                  
019300*--------------------------------------------------------------   
019400 2000-NORMALIZAR-I.                                               
019500                                                                  
019600     IF LK-CSVNORM-FLAT = SPACES                                  
019700        MOVE SPACES TO LK-ENCABEZADO-NORMAL                       
019800        GO TO 2000-NORMALIZAR-F                                   
019900     END-IF                                                       
020000                                                                  
020100     PERFORM 2100-RECORTAR-BOM-I THRU 2100-RECORTAR-BOM-F         
020200                                                                  
020300     SET WS-ALIAS-NO-ENCONTRADO TO TRUE                           
020400     PERFORM 2200-PASADA-EXACTA-I THRU 2200-PASADA-EXACTA-F       
020500                                                                  
020600     IF WS-ALIAS-NO-ENCONTRADO                                    
020700        PERFORM 2300-PASADA-MINUSCULA-I                           
020800           THRU 2300-PASADA-MINUSCULA-F                           
020900     END-IF                                                       
021000                                                                  
021100     IF WS-ALIAS-NO-ENCONTRADO                                    
021200        PERFORM 2400-PASADA-LIMPIA-I                              
021300           THRU 2400-PASADA-LIMPIA-F                              
021400     END-IF                                                       
021500                                                                  
021600     IF WS-ALIAS-NO-ENCONTRADO                                    
021700        MOVE WS-ENC-CRUDO TO LK-ENCABEZADO-NORMAL                 
021800     END-IF.                                                      
021900                                                                  
022000 2000-NORMALIZAR-F. EXIT.                                         
022100                                                                  
022200*--------------------------------------------------------------   
022300*    RECORTA BLANCOS A IZQUIERDA Y EL BOM UTF-8 (EF BB BF) SI     
022400*    LLEGA AL PRINCIPIO DEL ENCABEZADO.  REQ-1992-002.            
022500*    LOS BLANCOS A DERECHA YA QUEDAN RECORTADOS PORQUE EL         
022600*    CAMPO PIC X SE RELLENA CON BLANCOS AL MOVER.                 
022700*--------------------------------------------------------------   
022800 2100-RECORTAR-BOM-I.                                             
022900                                                                  
023000     MOVE LK-ENCABEZADO-CRUDO TO WS-ENC-CRUDO                     
023100                                                                  
023200     IF WS-ENC-CRUDO-CAR(1) = X'EF' AND                           
023300        WS-ENC-CRUDO-CAR(2) = X'BB' AND                           
023400        WS-ENC-CRUDO-CAR(3) = X'BF'                               
023500        PERFORM 2110-DESPLAZAR-IZQ-I THRU 2110-DESPLAZAR-IZQ-F    
023600           VARYING WS-ECI-IDX FROM 4 BY 1                         
023700           UNTIL WS-ECI-IDX > 30                                  
023800        MOVE SPACES TO WS-ENC-CRUDO-CAR(28)                       
023900        MOVE SPACES TO WS-ENC-CRUDO-CAR(29)                       
024000        MOVE SPACES TO WS-ENC-CRUDO-CAR(30)                       
024100     END-IF                                                       
024200                                                                  
024300     MOVE ZEROS TO WS-POS                                         
024400     SET WS-ECI-IDX TO 1                                          
024500     PERFORM 2120-CONTAR-BLANCO-I THRU 2120-CONTAR-BLANCO-F       
024600        UNTIL WS-ECI-IDX > 30 OR WS-ENC-CRUDO-CAR(WS-ECI-IDX)     
024700                                 NOT = SPACE                      
024800                                                                  
024900     IF WS-POS > 0                                                
025000        PERFORM 2130-DESPLAZAR-BLANCO-I                           
025100           THRU 2130-DESPLAZAR-BLANCO-F                           
025200           VARYING WS-ECI-IDX FROM 1 BY 1                         
025300           UNTIL WS-ECI-IDX > 30 - WS-POS                         
025400        PERFORM 2140-BLANQUEAR-COLA-I                             
025500           THRU 2140-BLANQUEAR-COLA-F                             
025600           VARYING WS-ECI-IDX FROM 31 - WS-POS BY 1               
025700           UNTIL WS-ECI-IDX > 30                                  
025800     END-IF.                                                      
025900                                                                  
026000 2100-RECORTAR-BOM-F. EXIT.                                       
026100                                                                  
026200 2110-DESPLAZAR-IZQ-I.                                            
026300                                                                  
026400     MOVE WS-ENC-CRUDO-CAR(WS-ECI-IDX)                            
026500       TO WS-ENC-CRUDO-CAR(WS-ECI-IDX - 3).                       
026600                                                                  
026700 2110-DESPLAZAR-IZQ-F. EXIT.                                      
026800                                                                  
026900 2120-CONTAR-BLANCO-I.                                            
027000                                                                  
027100     ADD 1 TO WS-POS                                              
027200     SET WS-ECI-IDX UP BY 1.                                      
027300                                                                  
027400 2120-CONTAR-BLANCO-F. EXIT.                                      
027500                                                                  
027600 2130-DESPLAZAR-BLANCO-I.                                         
027700                                                                  
027800     MOVE WS-ENC-CRUDO-CAR(WS-ECI-IDX + WS-POS)                   
027900       TO WS-ENC-CRUDO-CAR(WS-ECI-IDX).                           
028000                                                                  
028100 2130-DESPLAZAR-BLANCO-F. EXIT.                                   
028200                                                                  
028300 2140-BLANQUEAR-COLA-I.                                           
028400                                                                  
028500     MOVE SPACE TO WS-ENC-CRUDO-CAR(WS-ECI-IDX).                  
028600                                                                  
028700 2140-BLANQUEAR-COLA-F. EXIT.                                     
028800                                                                  
028900*--------------------------------------------------------------   
029000*    PASADA 1 - COINCIDENCIA EXACTA CONTRA EL DICCIONARIO.        
029100*--------------------------------------------------------------   
029200 2200-PASADA-EXACTA-I.                                            
029300                                                                  
029400     SEARCH WS-ALIAS-ENTRY VARYING WS-ALIAS-IDX                   
029500        AT END                                                    
029600           SET WS-ALIAS-NO-ENCONTRADO TO TRUE                     
029700        WHEN ALIA-ENTRANTE(WS-ALIAS-IDX) = WS-ENC-CRUDO           
029800           SET WS-ALIAS-ENCONTRADO TO TRUE                        
029900           MOVE ALIA-ESTANDAR(WS-ALIAS-IDX)                       
030000             TO LK-ENCABEZADO-NORMAL                              
030100     END-SEARCH.                                                  
030200                                                                  
030300 2200-PASADA-EXACTA-F. EXIT.                                      
030400                                                                  
030500*--------------------------------------------------------------   
030600*    PASADA 2 - COINCIDENCIA EN MINUSCULAS.  REQ-1991-014.        
030700*--------------------------------------------------------------   
030800 2300-PASADA-MINUSCULA-I.                                         
030900                                                                  
031000     MOVE WS-ENC-CRUDO TO WS-ENC-MINUSCULA                        
031100     INSPECT WS-ENC-MINUSCULA CONVERTING                          
031200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              
031300        TO 'abcdefghijklmnopqrstuvwxyz'                           
031400                                                                  
031500     SEARCH WS-ALIAS-ENTRY VARYING WS-ALIAS-IDX                   
031600        AT END                                                    
031700           SET WS-ALIAS-NO-ENCONTRADO TO TRUE                     
031800        WHEN WS-ALIA-ENTRANTE-MIN(WS-ALIAS-IDX) = WS-ENC-MINUSCULA
031900           SET WS-ALIAS-ENCONTRADO TO TRUE                        
032000           MOVE ALIA-ESTANDAR(WS-ALIAS-IDX)                       
032100             TO LK-ENCABEZADO-NORMAL                              
032200     END-SEARCH.                                                  
032300                                                                  
032400 2300-PASADA-MINUSCULA-F. EXIT.                                   
032500                                                                  
032600*--------------------------------------------------------------   
032700*    PASADA 3 - QUITA TODO CARACTER QUE NO SEA LETRA, DIGITO      
032800*    O GUION BAJO Y VUELVE A COMPARAR.  REQ-1991-031.             
032900*    REQ-2001-033: SI QUEDA VACIO, NO HAY COINCIDENCIA.           
033000*    REQ-2007-044: SE FILTRA SOBRE EL ENCABEZADO YA PASADO A      
033100*    MINUSCULAS (PASADA 2) Y SE COMPARA CONTRA EL LADO EN         
033200*    MINUSCULAS DEL DICCIONARIO, PARA QUE ESTA PASADA TAMBIEN     
033300*    IGNORE MAYUSCULAS Y NO SOLO SEPARADORES.                     
033400*--------------------------------------------------------------   
033500 2400-PASADA-LIMPIA-I.                                            
033600                                                                  
033700     MOVE SPACES TO WS-ENC-LIMPIO                                 
033800     MOVE ZEROS  TO WS-POS                                        
033900                                                                  
034000     PERFORM 2410-FILTRAR-CARACTER-I THRU 2410-FILTRAR-CARACTER-F 
034100        VARYING WS-ECI-IDX FROM 1 BY 1 UNTIL WS-ECI-IDX > 30      
034200                                                                  
034300     IF WS-ENC-LIMPIO = SPACES                                    
034400        SET WS-ALIAS-NO-ENCONTRADO TO TRUE                        
034500        GO TO 2400-PASADA-LIMPIA-F                                
034600     END-IF                                                       
034700                                                                  
034800     SEARCH WS-ALIAS-ENTRY VARYING WS-ALIAS-IDX                   
034900        AT END                                                    
035000           SET WS-ALIAS-NO-ENCONTRADO TO TRUE                     
035100        WHEN WS-ALIA-ENTRANTE-MIN(WS-ALIAS-IDX) = WS-ENC-LIMPIO   
035200           SET WS-ALIAS-ENCONTRADO TO TRUE                        
035300           MOVE ALIA-ESTANDAR(WS-ALIAS-IDX)                       
035400             TO LK-ENCABEZADO-NORMAL                              
035500     END-SEARCH.                                                  
035600                                                                  
035700 2400-PASADA-LIMPIA-F. EXIT.                                      
035800                                                                  
035900 2410-FILTRAR-CARACTER-I.                                         
036000                                                                  
036100     IF WS-ENC-MINUSCULA-CAR(WS-ECI-IDX) IS ALPHABETIC OR         
036200        WS-ENC-MINUSCULA-CAR(WS-ECI-IDX) IS NUMERIC OR            
036300        WS-ENC-MINUSCULA-CAR(WS-ECI-IDX) = '_'                    
036400        ADD 1 TO WS-POS                                           
036500        MOVE WS-ENC-MINUSCULA-CAR(WS-ECI-IDX)                     
036600          TO WS-ENC-LIMPIO-CAR(WS-POS)                            
036700     END-IF.                                                      
036800                                                                  
036900 2410-FILTRAR-CARACTER-F. EXIT.                                   
037000                                                                  
037100*--------------------------------------------------------------   
037200 9999-FINAL-I.                                                    
037300                                                                  
037400     CONTINUE.                                                    
037500                                                                  
037600 9999-FINAL-F. EXIT.                                              
