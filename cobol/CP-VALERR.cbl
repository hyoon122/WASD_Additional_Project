000100******************************************************************
000200*    COPY CPVALERR  -  LAYOUT  ERROR  DE  VALIDACION             *
000300*    USADO COMO ENTRADA DE TABLA Y COMO LINEA DE SALIDA DEL      *
000400*    ARCHIVO ERROR-FILE (ROW,FIELD,MESSAGE)                      *
000500*    LARGO DE REGISTRO : 150 BYTES                               *
000600******************************************************************
000700 01  REG-ERROR-VALIDACION.                                        
000800     03  VALE-FILA               PIC 9(09)   VALUE ZEROS.         
000900*        0 = ERROR A NIVEL DE ENCABEZADO                          
001000     03  VALE-CAMPO              PIC X(30)   VALUE SPACES.        
001100     03  VALE-CODIGO             PIC X(30)   VALUE SPACES.        
001200*        CODIGO DE ERROR, SOLO DRY-RUN-VALIDATE EXTENDIDO         
001300     03  VALE-MENSAJE            PIC X(80)   VALUE SPACES.        
001400     03  FILLER                  PIC X(01)   VALUE SPACES.        
