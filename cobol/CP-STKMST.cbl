000100******************************************************************
000200*                                                                *
000300*    COPY CPSTKMST  -  LAYOUT  MAESTRO  DE  STOCK                *
000400*    KC02787.ALU9999.STOCK.MAESTRO                               *
000500*    LARGO DE REGISTRO : 410 BYTES                               *
000600*                                                                *
000700*    CAMPO STKM-CATEGORIA-ID ES OPCIONAL (PUEDE VENIR EN CEROS)  *
000800*    CAMPO STKM-PRECIO ES OPCIONAL, SE GUARDA EMPACADO           *
000900*    CAMPOS STKM-ALTA Y STKM-MODIF SON FECHA-HORA ISO-8601       *
001000*    FORMATO AAAA-MM-DDTHH:MM:SS, BLANCOS SI NO INFORMADOS       *
001100*                                                                *
001200******************************************************************
001300 01  REG-STOCK-MAESTRO.                                           
001400     03  STKM-ID                 PIC 9(09)   VALUE ZEROS.         
001500*        CLAVE UNICA DEL ARTICULO                                 
001600     03  STKM-NOMBRE             PIC X(255)  VALUE SPACES.        
001700*        NOMBRE DEL PRODUCTO, OBLIGATORIO                         
001800     03  STKM-INVENTARIO         PIC S9(09)  VALUE ZEROS.         
001900*        CANTIDAD EN STOCK, DEBE SER MAYOR O IGUAL A CERO         
002000     03  STKM-CATEGORIA-ID       PIC 9(09)   VALUE ZEROS.         
002100*        REFERENCIA A TABLA DE CATEGORIAS, CERO = SIN CATEGORIA   
002200     03  STKM-PRECIO             PIC S9(09)V99 COMP-3             
002300                                              VALUE ZEROS.        
002400*        PRECIO UNITARIO, DOS DECIMALES, CERO = NO INFORMADO      
002500     03  STKM-DESCRIPCION        PIC X(80)   VALUE SPACES.        
002600*        TEXTO LIBRE, TOPE REAL DEL CSV ES 2000, SE TRUNCA        
002700*        AL GRABAR EN EL MAESTRO DE LARGO FIJO                    
002800     03  STKM-ALTA               PIC X(19)   VALUE SPACES.        
002900     03  STKM-MODIF              PIC X(19)   VALUE SPACES.        
003000     03  FILLER                  PIC X(04)   VALUE SPACES.        
