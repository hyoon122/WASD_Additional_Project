000100******************************************************************
000200*    COPY CPCATREF  -  LAYOUT  TABLA  DE  CATEGORIAS             *
000300*    KC02787.ALU9999.STOCK.CATEGORIA                             *
000400*    LARGO DE REGISTRO : 12 BYTES                                *
000500******************************************************************
000600 01  REG-CATEGORIA.                                               
000700     03  CATR-ID                 PIC 9(09)   VALUE ZEROS.         
000800     03  FILLER                  PIC X(03)   VALUE SPACES.        
