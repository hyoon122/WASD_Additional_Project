000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. STKFLDVL.                                            
000300 AUTHOR. J. RIOS.                                                 
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH ARCHIVOS.        
000500 DATE-WRITTEN. 12/02/93.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.        
000800******************************************************************
000900*                                                                *
001000*    PROGRAMA STKFLDVL                                          * 
001100*    SUBRUTINA LLAMADA POR STKIMPVL PARA VALIDAR, CAMPO POR     * 
001200*    CAMPO, UN REGISTRO DE STOCK YA CON ENCABEZADOS NORMALIZA-  * 
001300*    DOS.  DEVUELVE LOS VALORES NUMERICOS YA CONVERTIDOS Y UNA  * 
001400*    TABLA CON LOS ERRORES ENCONTRADOS (CAMPO + MENSAJE).       * 
001500*                                                                *
001600*    EN LA PRIMERA LLAMADA DE LA CORRIDA, CARGA A MEMORIA LA    * 
001700*    TABLA DE CATEGORIAS VALIDAS (CATEGORIA-REF) PARA PODER     * 
001800*    VALIDAR LA REFERENCIA SIN VOLVER A LEER EL ARCHIVO.        * 
001900*                                                                *
002000******************************************************************
002100*    HISTORIAL DE MODIFICACIONES                                 *
002200******************************************************************
002300*  12/02/93  JRIOS    REQ-1993-004  PROGRAMA ORIGINAL, VALIDA   * 
002400*                                   NOMBRE E INVENTARIO.        * 
002500*  30/06/93  JRIOS    REQ-1993-004  AGREGA VALIDACION DE ID.    * 
002600*  14/03/95  MCAST    REQ-1995-011  AGREGA VALIDACION DE        * 
002700*                                   CATEGORIA CONTRA TABLA DE   * 
002800*                                   REFERENCIA EN MEMORIA.      * 
002900*  02/09/96  PGOMEZ   REQ-1996-040  AGREGA VALIDACION DE        * 
003000*                                   PRECIO, CON REDONDEO A 2    * 
003100*                                   DECIMALES.                  * 
003200*  19/05/98  JRIOS    REQ-1998-022  AGREGA VALIDACION DE        * 
003300*                                   DESCRIPCION Y DE FECHAS     * 
003400*                                   ALTA/MODIFICACION ISO-8601. * 
003500*  08/11/98  MCAST    REQ-1998-059  REVISION PREVIA AL CAMBIO DE* 
003600*                                   SIGLO - SIN IMPACTO, LAS    * 
003700*                                   FECHAS SE VALIDAN COMO      * 
003800*                                   TEXTO, NO SE OPERA SOBRE    * 
003900*                                   ELLAS.                      * 
004000*  25/07/02  PGOMEZ   REQ-2002-017  QUITA COMAS DE MILES ANTES  * 
004100*                                   DE VALIDAR INVENTARIO E ID. * 
004200*  13/04/05  JRIOS    REQ-2005-008  ESTANDARIZA MENSAJES DE     * 
004300*                                   ERROR PARA EL NUEVO ARCHIVO * 
004400*                                   DE ERRORES (ROW,FIELD,MSG). * 
004500******************************************************************
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900 SPECIAL-NAMES.                                                   
005000     C01 IS TOP-OF-FORM.                                          
005100                                                                  
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400                                                                  
005500     SELECT CATEGORIA ASSIGN TO DDCATREF                          
005600     FILE STATUS IS FS-CATEGORIA.                                 
005700                                                                  
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
005900 DATA DIVISION.                                                   
006000 FILE SECTION.                                                    
006100                                                                  
006200 FD  CATEGORIA                                                    
006300     BLOCK CONTAINS 0 RECORDS                                     
006400     RECORDING MODE IS F.                                         
006500 01  REG-CATEGORIA-FD        PIC X(12).                           
006600                                                                  
006700 WORKING-STORAGE SECTION.                                         
006800*=======================*                                         
006900 77  FILLER    PIC X(26)   VALUE '* INICIO WORKING-STORAGE *'.    
007000                                                                  
007100*----------- CONTROL DE PRIMERA LLAMADA --------------------------
007200 77  WS-SW-PRIMERA            PIC X        VALUE 'S'.             
007300     88  WS-PRIMERA-LLAMADA               VALUE 'S'.              
007400     88  WS-NO-PRIMERA-LLAMADA            VALUE 'N'.              
007500                                                                  
007600*----------- ARCHIVO DE CATEGORIAS ---------------------------    
007700 77  FS-CATEGORIA             PIC XX       VALUE SPACES.          
007800 77  WS-SW-FIN-CAT            PIC X        VALUE 'N'.             
007900     88  WS-FIN-CATEGORIA                 VALUE 'Y'.              
008000     88  WS-NO-FIN-CATEGORIA              VALUE 'N'.              
008100                                                                  
008200 01  WS-CATEGORIA-WORK.                                           
008300     COPY CPCATREF.                                               
008400                                                                  
008500*----------- TABLA DE CATEGORIAS VALIDAS EN MEMORIA -----------   
008600 01  WS-TABLA-CATEGORIA.                                          
008700     05  WS-TABLA-CAT-ENTRY OCCURS 2000 TIMES                     
008800            INDEXED BY WS-CAT-IDX.                                
008900         10  WS-TABLA-CAT-ID    PIC 9(09).                        
009000                                                                  
009100 77  WS-CAT-CANT               PIC S9(8) COMP VALUE ZEROS.        
009200 77  WS-CAT-MAX                PIC S9(8) COMP VALUE 2000.         
009300 77  WS-SW-CAT-ENCONTRADA      PIC X        VALUE 'N'.            
009400     88  WS-CAT-ENCONTRADA                 VALUE 'S'.             
009500     88  WS-CAT-NO-ENCONTRADA               VALUE 'N'.            
009600                                                                  
009700*----------- SWITCHES DE CHEQUEO NUMERICO ----------------------  
009800 77  WS-SW-ES-ENTERO           PIC X        VALUE 'N'.            
009900     88  WS-ES-ENTERO                      VALUE 'S'.             
010000     88  WS-NO-ES-ENTERO                   VALUE 'N'.             
010100                                                                  
010200 77  WS-SW-ES-NUMERICO         PIC X        VALUE 'N'.            
010300     88  WS-ES-NUMERICO                     VALUE 'S'.            
010400     88  WS-NO-ES-NUMERICO                  VALUE 'N'.            
010500                                                                  
010600 77  WS-SW-ES-FECHA            PIC X        VALUE 'N'.            
010700     88  WS-ES-FECHA-ISO                    VALUE 'S'.            
010800     88  WS-NO-ES-FECHA-ISO                 VALUE 'N'.            
010900                                                                  
011000*----------- AREA DE TRABAJO PARA LIMPIEZA CAMPO NUMERICO ------  
011100 77  WS-NUM-TEXTO              PIC X(18)    VALUE SPACES.         
011200 01  WS-NUM-TEXTO-R REDEFINES WS-NUM-TEXTO.                       
011300     03  WS-NUM-CAR OCCURS 18 TIMES PIC X.                        
011400 77  WS-NUM-POS                PIC S9(4) COMP VALUE ZEROS.        
011500 77  WS-NUM-LARGO              PIC S9(4) COMP VALUE ZEROS.        
011600 77  WS-NUM-INICIO             PIC S9(4) COMP VALUE ZEROS.        
011700                                                                  
011800*----------- AREA DE TRABAJO PARA VALIDAR Y CONVERTIR PRECIO ---  
011900 77  WS-PRECIO-SIGNO           PIC X        VALUE '+'.            
012000 77  WS-PRECIO-PUNTO           PIC S9(4) COMP VALUE ZEROS.        
012100 77  WS-PRECIO-ENTERA          PIC 9(09)    VALUE ZEROS.          
012200 77  WS-PRECIO-DEC1            PIC 9          VALUE ZEROS.        
012300 77  WS-PRECIO-DEC2            PIC 9          VALUE ZEROS.        
012400 77  WS-PRECIO-DEC3            PIC 9          VALUE ZEROS.        
012500 77  WS-PRECIO-FRAC-LARGO      PIC S9(4) COMP VALUE ZEROS.        
012600                                                                  
012700*----------- AREA DE TRABAJO PARA VALIDAR FECHA ISO-8601 -------  
012800 77  WS-FECHA-CHEQUEO          PIC X(19)    VALUE SPACES.         
012900 01  WS-FECHA-CHEQUEO-R REDEFINES WS-FECHA-CHEQUEO.               
013000     03  WS-FC-CAR OCCURS 19 TIMES PIC X.                         
013100 77  WS-FC-IDX                 PIC S9(4) COMP VALUE ZEROS.        
013200                                                                  
013300*----------- AREA DE TRABAJO PARA AGREGAR UN ERROR A LA TABLA --  
013400 77  WS-ERR-CAMPO-TMP          PIC X(30)    VALUE SPACES.         
013500 77  WS-ERR-MENSAJE-TMP        PIC X(80)    VALUE SPACES.         
013600                                                                  
013700 77  FILLER    PIC X(26)   VALUE '* FINAL  WORKING-STORAGE *'.    
013800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
013900 LINKAGE SECTION.                                                 
014000                                                                  
014100 01  LK-STKFLDVL-AREA.                                            
014200     03  LK-CAMPO-ID               PIC X(18).                     
014300     03  LK-CAMPO-NOMBRE           PIC X(255).                    
014400     03  LK-CAMPO-NOMBRE-LARGO     PIC S9(4) COMP.                
014500     03  LK-CAMPO-INVENTARIO       PIC X(18).                     
014600     03  LK-CAMPO-CATEGORIA        PIC X(18).                     
014700     03  LK-CAMPO-PRECIO           PIC X(18).                     
014800     03  LK-CAMPO-DESCRIPCION-LARGO PIC S9(4) COMP.               
014900     03  LK-CAMPO-ALTA             PIC X(19).                     
015000     03  LK-CAMPO-MODIF            PIC X(19).                     
015100     03  LK-SALIDA-ID              PIC 9(09).                     
015200     03  LK-SALIDA-INVENTARIO      PIC S9(09).                    
015300     03  LK-SALIDA-CATEGORIA       PIC 9(09).                     
015400     03  LK-SALIDA-PRECIO          PIC S9(09)V99.                 
015500     03  LK-CANT-ERRORES           PIC S9(4) COMP.                
015600     03  LK-TABLA-ERRORES OCCURS 8 TIMES.                         
015700         05  LK-ERR-CAMPO          PIC X(30).                     
015800         05  LK-ERR-MENSAJE        PIC X(80).                     
015900                                                                  
016000 01  LK-STKFLDVL-FLAT REDEFINES LK-STKFLDVL-AREA PIC X(1171).     
016100                                                                  
016200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
016300 PROCEDURE DIVISION USING LK-STKFLDVL-AREA.                       
016400                                                                  
016500 MAIN-STKFLDVL.                                                   
016600                                                                  
016700     IF WS-PRIMERA-LLAMADA                                        
016800        PERFORM 1000-INICIO-I THRU 1000-INICIO-F                  
016900        SET WS-NO-PRIMERA-LLAMADA TO TRUE                         
017000     END-IF                                                       
017100                                                                  
017200     MOVE ZEROS TO LK-CANT-ERRORES                                
017300     MOVE ZEROS TO LK-SALIDA-ID                                   
017400     MOVE ZEROS TO LK-SALIDA-INVENTARIO                           
017500     MOVE ZEROS TO LK-SALIDA-CATEGORIA                            
017600     MOVE ZEROS TO LK-SALIDA-PRECIO                               
017700                                                                  
017800     PERFORM 2100-VALIDAR-ID-I          THRU 2100-VALIDAR-ID-F    
017900     PERFORM 2200-VALIDAR-NOMBRE-I      THRU 2200-VALIDAR-NOMBRE-F
018000     PERFORM 2300-VALIDAR-INVENTARIO-I                            
018100        THRU 2300-VALIDAR-INVENTARIO-F                            
018200     PERFORM 2400-VALIDAR-CATEGORIA-I                             
018300        THRU 2400-VALIDAR-CATEGORIA-F                             
018400     PERFORM 2500-VALIDAR-PRECIO-I      THRU 2500-VALIDAR-PRECIO-F
018500     PERFORM 2600-VALIDAR-DESCRIP-I                               
018600        THRU 2600-VALIDAR-DESCRIP-F                               
018700     PERFORM 2700-VALIDAR-FECHAS-I                                
018800        THRU 2700-VALIDAR-FECHAS-F.                               
018900                                                                  
019000 MAIN-STKFLDVL-F. GOBACK.                                         
019100                                                                  
019200*--------------------------------------------------------------   
019300*    CARGA LA TABLA DE CATEGORIAS VALIDAS, UNA SOLA VEZ POR       
019400*    CORRIDA (EL SUBPROGRAMA CONSERVA WORKING-STORAGE ENTRE       
019500*    LLAMADAS MIENTRAS NO SE HAGA CANCEL DESDE EL LLAMADOR).      
019600*--------------------------------------------------------------   
019700 1000-INICIO-I.                                                   
019800                                                                  
019900     SET WS-NO-FIN-CATEGORIA TO TRUE                              
020000     MOVE ZEROS TO WS-CAT-CANT                                    
020100                                                                  
020200     OPEN INPUT CATEGORIA                                         
020300     IF FS-CATEGORIA IS NOT EQUAL '00'                            
020400        DISPLAY '* ERROR EN OPEN CATEGORIA = ' FS-CATEGORIA       
020500        SET WS-FIN-CATEGORIA TO TRUE                              
020600     END-IF                                                       
020700                                                                  
020800     PERFORM 1100-LEER-CATEGORIA-I THRU 1100-LEER-CATEGORIA-F     
020900        UNTIL WS-FIN-CATEGORIA                                    
021000                                                                  
021100     CLOSE CATEGORIA.                                             
021200                                                                  
021300 1000-INICIO-F. EXIT.                                             
021400                                                                  
021500 1100-LEER-CATEGORIA-I.                                           
021600                                                                  
021700     READ CATEGORIA INTO WS-CATEGORIA-WORK                        
021800                                                                  
021900     EVALUATE FS-CATEGORIA                                        
022000        WHEN '00'                                                 
022100           IF WS-CAT-CANT < WS-CAT-MAX                            
022200              ADD 1 TO WS-CAT-CANT                                
022300              MOVE CATR-ID TO WS-TABLA-CAT-ID(WS-CAT-CANT)        
022400           ELSE                                                   
022500              DISPLAY '* TOPE DE TABLA DE CATEGORIAS ALCANZADO'   
022600              SET WS-FIN-CATEGORIA TO TRUE                        
022700           END-IF                                                 
022800        WHEN '10'                                                 
022900           SET WS-FIN-CATEGORIA TO TRUE                           
023000        WHEN OTHER                                                
023100           DISPLAY '* ERROR EN LECTURA CATEGORIA = ' FS-CATEGORIA 
023200           SET WS-FIN-CATEGORIA TO TRUE                           
023300     END-EVALUATE.                                                
023400                                                                  
023500 1100-LEER-CATEGORIA-F. EXIT.                                     
023600                                                                  
023700*--------------------------------------------------------------   
023800*    ID: OPCIONAL.  SI VIENE INFORMADO DEBE SER ENTERO.           
023900*--------------------------------------------------------------   
024000 2100-VALIDAR-ID-I.                                               
024100                                                                  
024200     IF LK-CAMPO-ID = SPACES                                      
024300        GO TO 2100-VALIDAR-ID-F                                   
024400     END-IF                                                       
024500                                                                  
024600     MOVE LK-CAMPO-ID TO WS-NUM-TEXTO                             
024700     PERFORM 9100-QUITAR-COMAS-I THRU 9100-QUITAR-COMAS-F         
024800     PERFORM 9200-ES-ENTERO-I    THRU 9200-ES-ENTERO-F            
024900                                                                  
025000     IF WS-ES-ENTERO                                              
025100        MOVE WS-NUM-TEXTO(WS-NUM-INICIO:WS-NUM-LARGO)             
025200           TO LK-SALIDA-ID                                        
025300     ELSE                                                         
025400        MOVE 'id'                        TO WS-ERR-CAMPO-TMP      
025500        MOVE 'EL CAMPO ID SOLO ACEPTA NUMEROS ENTEROS'            
025600           TO WS-ERR-MENSAJE-TMP                                  
025700        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
025800     END-IF.                                                      
025900                                                                  
026000 2100-VALIDAR-ID-F. EXIT.                                         
026100                                                                  
026200*--------------------------------------------------------------   
026300*    NAME: OBLIGATORIO, LARGO MAXIMO 255.                         
026400*--------------------------------------------------------------   
026500 2200-VALIDAR-NOMBRE-I.                                           
026600                                                                  
026700     IF LK-CAMPO-NOMBRE = SPACES                                  
026800        MOVE 'name'                      TO WS-ERR-CAMPO-TMP      
026900        MOVE 'EL CAMPO NAME ES OBLIGATORIO'                       
027000           TO WS-ERR-MENSAJE-TMP                                  
027100        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
027200        GO TO 2200-VALIDAR-NOMBRE-F                               
027300     END-IF                                                       
027400                                                                  
027500     IF LK-CAMPO-NOMBRE-LARGO > 255                               
027600        MOVE 'name'                      TO WS-ERR-CAMPO-TMP      
027700        MOVE 'EL LARGO DE NAME SUPERA 255 CARACTERES'             
027800           TO WS-ERR-MENSAJE-TMP                                  
027900        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
028000     END-IF.                                                      
028100                                                                  
028200 2200-VALIDAR-NOMBRE-F. EXIT.                                     
028300                                                                  
028400*--------------------------------------------------------------   
028500*    INVENTORY: OBLIGATORIO, ENTERO, DEBE SER MAYOR O IGUAL A     
028600*    CERO.  SE QUITAN COMAS DE MILES ANTES DE VALIDAR.            
028700*--------------------------------------------------------------   
028800 2300-VALIDAR-INVENTARIO-I.                                       
028900                                                                  
029000     IF LK-CAMPO-INVENTARIO = SPACES                              
029100        MOVE 'inventory'                 TO WS-ERR-CAMPO-TMP      
029200        MOVE 'EL CAMPO INVENTORY ES OBLIGATORIO'                  
029300           TO WS-ERR-MENSAJE-TMP                                  
029400        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
029500        GO TO 2300-VALIDAR-INVENTARIO-F                           
029600     END-IF                                                       
029700                                                                  
029800     MOVE LK-CAMPO-INVENTARIO TO WS-NUM-TEXTO                     
029900     PERFORM 9100-QUITAR-COMAS-I THRU 9100-QUITAR-COMAS-F         
030000     PERFORM 9200-ES-ENTERO-I    THRU 9200-ES-ENTERO-F            
030100                                                                  
030200     IF NOT WS-ES-ENTERO                                          
030300        MOVE 'inventory'                 TO WS-ERR-CAMPO-TMP      
030400        MOVE 'EL CAMPO INVENTORY SOLO ACEPTA NUMEROS ENTEROS'     
030500           TO WS-ERR-MENSAJE-TMP                                  
030600        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
030700        GO TO 2300-VALIDAR-INVENTARIO-F                           
030800     END-IF                                                       
030900                                                                  
031000     MOVE WS-NUM-TEXTO(WS-NUM-INICIO:WS-NUM-LARGO)                
031100        TO LK-SALIDA-INVENTARIO                                   
031200                                                                  
031300     IF LK-SALIDA-INVENTARIO < 0                                  
031400        MOVE 'inventory'                 TO WS-ERR-CAMPO-TMP      
031500        MOVE 'EL CAMPO INVENTORY DEBE SER MAYOR O IGUAL A CERO'   
031600           TO WS-ERR-MENSAJE-TMP                                  
031700        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
031800     END-IF.                                                      
031900                                                                  
032000 2300-VALIDAR-INVENTARIO-F. EXIT.                                 
032100                                                                  
032200*--------------------------------------------------------------   
032300*    CATEGORY_ID: OPCIONAL.  SI VIENE INFORMADA DEBE SER          
032400*    ENTERA Y DEBE EXISTIR EN LA TABLA DE CATEGORIAS.             
032500*--------------------------------------------------------------   
032600 2400-VALIDAR-CATEGORIA-I.                                        
032700                                                                  
032800     IF LK-CAMPO-CATEGORIA = SPACES                               
032900        GO TO 2400-VALIDAR-CATEGORIA-F                            
033000     END-IF                                                       
033100                                                                  
033200     MOVE LK-CAMPO-CATEGORIA TO WS-NUM-TEXTO                      
033300     PERFORM 9100-QUITAR-COMAS-I THRU 9100-QUITAR-COMAS-F         
033400     PERFORM 9200-ES-ENTERO-I    THRU 9200-ES-ENTERO-F            
033500                                                                  
033600     IF NOT WS-ES-ENTERO                                          
033700        MOVE 'category_id'               TO WS-ERR-CAMPO-TMP      
033800        MOVE 'EL CAMPO CATEGORY_ID SOLO ACEPTA ENTEROS'           
033900           TO WS-ERR-MENSAJE-TMP                                  
034000        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
034100        GO TO 2400-VALIDAR-CATEGORIA-F                            
034200     END-IF                                                       
034300                                                                  
034400     MOVE WS-NUM-TEXTO(WS-NUM-INICIO:WS-NUM-LARGO)                
034500        TO LK-SALIDA-CATEGORIA                                    
034600                                                                  
034700     SET WS-CAT-NO-ENCONTRADA TO TRUE                             
034800     SEARCH WS-TABLA-CAT-ENTRY VARYING WS-CAT-IDX                 
034900        AT END                                                    
035000           CONTINUE                                               
035100        WHEN WS-TABLA-CAT-ID(WS-CAT-IDX) = LK-SALIDA-CATEGORIA    
035200           SET WS-CAT-ENCONTRADA TO TRUE                          
035300     END-SEARCH                                                   
035400                                                                  
035500     IF WS-CAT-NO-ENCONTRADA                                      
035600        MOVE 'category_id'               TO WS-ERR-CAMPO-TMP      
035700        MOVE 'LA CATEGORIA INDICADA NO EXISTE'                    
035800           TO WS-ERR-MENSAJE-TMP                                  
035900        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
036000     END-IF.                                                      
036100                                                                  
036200 2400-VALIDAR-CATEGORIA-F. EXIT.                                  
036300                                                                  
036400*--------------------------------------------------------------   
036500*    PRICE: OPCIONAL.  SI VIENE INFORMADO DEBE SER NUMERICO,      
036600*    SE REDONDEA A 2 DECIMALES (REDONDEO HACIA ARRIBA DESDE       
036700*    EL TERCER DECIMAL).                                          
036800*--------------------------------------------------------------   
036900 2500-VALIDAR-PRECIO-I.                                           
037000                                                                  
037100     IF LK-CAMPO-PRECIO = SPACES                                  
037200        GO TO 2500-VALIDAR-PRECIO-F                               
037300     END-IF                                                       
037400                                                                  
037500     MOVE LK-CAMPO-PRECIO TO WS-NUM-TEXTO                         
037600     PERFORM 9100-QUITAR-COMAS-I THRU 9100-QUITAR-COMAS-F         
037700     PERFORM 9300-ES-NUMERICO-I  THRU 9300-ES-NUMERICO-F          
037800                                                                  
037900     IF NOT WS-ES-NUMERICO                                        
038000        MOVE 'price'                     TO WS-ERR-CAMPO-TMP      
038100        MOVE 'EL CAMPO PRICE SOLO ACEPTA VALORES NUMERICOS'       
038200           TO WS-ERR-MENSAJE-TMP                                  
038300        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
038400        GO TO 2500-VALIDAR-PRECIO-F                               
038500     END-IF                                                       
038600                                                                  
038700     PERFORM 9500-CONVERTIR-PRECIO-I THRU 9500-CONVERTIR-PRECIO-F.
038800                                                                  
038900 2500-VALIDAR-PRECIO-F. EXIT.                                     
039000                                                                  
039100*--------------------------------------------------------------   
039200*    DESCRIPTION: OPCIONAL, LARGO MAXIMO 2000.                    
039300*--------------------------------------------------------------   
039400 2600-VALIDAR-DESCRIP-I.                                          
039500                                                                  
039600     IF LK-CAMPO-DESCRIPCION-LARGO > 2000                         
039700        MOVE 'description'               TO WS-ERR-CAMPO-TMP      
039800        MOVE 'EL LARGO DE DESCRIPTION SUPERA 2000 CARACTERES'     
039900           TO WS-ERR-MENSAJE-TMP                                  
040000        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
040100     END-IF.                                                      
040200                                                                  
040300 2600-VALIDAR-DESCRIP-F. EXIT.                                    
040400                                                                  
040500*--------------------------------------------------------------   
040600*    CREATED_AT / UPDATED_AT: OPCIONALES, FORMATO ISO-8601        
040700*    AAAA-MM-DDTHH:MM:SS (19 POSICIONES).                         
040800*--------------------------------------------------------------   
040900 2700-VALIDAR-FECHAS-I.                                           
041000                                                                  
041100     IF LK-CAMPO-ALTA NOT = SPACES                                
041200        MOVE LK-CAMPO-ALTA TO WS-FECHA-CHEQUEO                    
041300        PERFORM 9400-ES-FECHA-ISO-I THRU 9400-ES-FECHA-ISO-F      
041400        IF NOT WS-ES-FECHA-ISO                                    
041500           MOVE 'created_at'              TO WS-ERR-CAMPO-TMP     
041600           MOVE 'CREATED_AT NO RESPETA EL FORMATO ISO-8601'       
041700              TO WS-ERR-MENSAJE-TMP                               
041800           PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F 
041900        END-IF                                                    
042000     END-IF                                                       
042100                                                                  
042200     IF LK-CAMPO-MODIF NOT = SPACES                               
042300        MOVE LK-CAMPO-MODIF TO WS-FECHA-CHEQUEO                   
042400        PERFORM 9400-ES-FECHA-ISO-I THRU 9400-ES-FECHA-ISO-F      
042500        IF NOT WS-ES-FECHA-ISO                                    
042600           MOVE 'updated_at'              TO WS-ERR-CAMPO-TMP     
042700           MOVE 'UPDATED_AT NO RESPETA EL FORMATO ISO-8601'       
042800              TO WS-ERR-MENSAJE-TMP                               
042900           PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F 
043000        END-IF                                                    
043100     END-IF.                                                      
043200                                                                  
043300 2700-VALIDAR-FECHAS-F. EXIT.                                     
043400                                                                  
043500*--------------------------------------------------------------   
043600*    QUITA LAS COMAS DE MILES DEL BUFFER WS-NUM-TEXTO,            
043700*    DESPLAZANDO LOS DIGITOS RESTANTES HACIA LA IZQUIERDA.        
043800*--------------------------------------------------------------   
043900 9100-QUITAR-COMAS-I.                                             
044000                                                                  
044100     PERFORM 9110-QUITAR-UNA-COMA-I THRU 9110-QUITAR-UNA-COMA-F   
044200        VARYING WS-NUM-POS FROM 1 BY 1                            
044300        UNTIL WS-NUM-POS > 18.                                    
044400                                                                  
044500 9100-QUITAR-COMAS-F. EXIT.                                       
044600                                                                  
044700 9110-QUITAR-UNA-COMA-I.                                          
044800                                                                  
044900     IF WS-NUM-CAR(WS-NUM-POS) = ','                              
045000        PERFORM 9120-DESPLAZAR-UNO-I THRU 9120-DESPLAZAR-UNO-F    
045100           VARYING WS-NUM-INICIO FROM WS-NUM-POS BY 1             
045200           UNTIL WS-NUM-INICIO >= 18                              
045300     END-IF.                                                      
045400                                                                  
045500 9110-QUITAR-UNA-COMA-F. EXIT.                                    
045600                                                                  
045700 9120-DESPLAZAR-UNO-I.                                            
045800                                                                  
045900     MOVE WS-NUM-CAR(WS-NUM-INICIO + 1)                           
046000        TO WS-NUM-CAR(WS-NUM-INICIO).                             
046100                                                                  
046200 9120-DESPLAZAR-UNO-F. EXIT.                                      
046300                                                                  
046400*--------------------------------------------------------------   
046500*    VERIFICA QUE WS-NUM-TEXTO SEA UN ENTERO VALIDO (SIGNO        
046600*    OPCIONAL AL INICIO, LUEGO SOLO DIGITOS).  DEJA EN            
046700*    WS-NUM-INICIO/WS-NUM-LARGO LA POSICION Y LARGO DE LA         
046800*    PARTE NUMERICA, LISTA PARA MOVER A UN CAMPO NUMERICO.        
046900*--------------------------------------------------------------   
047000 9200-ES-ENTERO-I.                                                
047100                                                                  
047200     SET WS-ES-ENTERO TO TRUE                                     
047300     MOVE 1 TO WS-NUM-INICIO                                      
047400     MOVE ZEROS TO WS-NUM-LARGO                                   
047500                                                                  
047600     MOVE ZEROS TO WS-NUM-POS                                     
047700     PERFORM 9210-CONTAR-INICIO-I THRU 9210-CONTAR-INICIO-F       
047800        UNTIL WS-NUM-POS = 18                                     
047900           OR WS-NUM-CAR(WS-NUM-POS + 1) NOT = SPACE              
048000                                                                  
048100     IF WS-NUM-POS = 18                                           
048200        SET WS-NO-ES-ENTERO TO TRUE                               
048300        GO TO 9200-ES-ENTERO-F                                    
048400     END-IF                                                       
048500                                                                  
048600     MOVE WS-NUM-POS TO WS-NUM-INICIO                             
048700     ADD 1 TO WS-NUM-INICIO                                       
048800                                                                  
048900     IF WS-NUM-CAR(WS-NUM-INICIO) = '+' OR                        
049000           WS-NUM-CAR(WS-NUM-INICIO) = '-'                        
049100        ADD 1 TO WS-NUM-INICIO                                    
049200     END-IF                                                       
049300                                                                  
049400     IF WS-NUM-INICIO > 18                                        
049500        SET WS-NO-ES-ENTERO TO TRUE                               
049600        GO TO 9200-ES-ENTERO-F                                    
049700     END-IF                                                       
049800                                                                  
049900     PERFORM 9220-CHEQUEAR-DIGITO-I THRU 9220-CHEQUEAR-DIGITO-F   
050000        VARYING WS-NUM-POS FROM WS-NUM-INICIO BY 1                
050100        UNTIL WS-NUM-POS > 18                                     
050200                                                                  
050300     IF WS-NUM-LARGO = 0                                          
050400        SET WS-NO-ES-ENTERO TO TRUE                               
050500     END-IF.                                                      
050600                                                                  
050700 9200-ES-ENTERO-F. EXIT.                                          
050800                                                                  
050900 9210-CONTAR-INICIO-I.                                            
051000                                                                  
051100     ADD 1 TO WS-NUM-POS.                                         
051200                                                                  
051300 9210-CONTAR-INICIO-F. EXIT.                                      
051400                                                                  
051500 9220-CHEQUEAR-DIGITO-I.                                          
051600                                                                  
051700     IF WS-NUM-CAR(WS-NUM-POS) = SPACE                            
051800        CONTINUE                                                  
051900     ELSE                                                         
052000        IF WS-NUM-CAR(WS-NUM-POS) IS NUMERIC                      
052100           ADD 1 TO WS-NUM-LARGO                                  
052200        ELSE                                                      
052300           SET WS-NO-ES-ENTERO TO TRUE                            
052400        END-IF                                                    
052500     END-IF.                                                      
052600                                                                  
052700 9220-CHEQUEAR-DIGITO-F. EXIT.                                    
052800                                                                  
052900*--------------------------------------------------------------   
053000*    VERIFICA QUE WS-NUM-TEXTO SEA UN NUMERO VALIDO, ENTERO O     
053100*    DECIMAL (SIGNO OPCIONAL, UN SOLO PUNTO DECIMAL COMO          
053200*    MAXIMO).  NO CALCULA POSICION/LARGO, SOLO VALIDA FORMATO;    
053300*    LA CONVERSION LA HACE 9500-CONVERTIR-PRECIO-I.               
053400*--------------------------------------------------------------   
053500 9300-ES-NUMERICO-I.                                              
053600                                                                  
053700     SET WS-ES-NUMERICO TO TRUE                                   
053800     MOVE ZEROS TO WS-PRECIO-PUNTO                                
053900                                                                  
054000     MOVE ZEROS TO WS-NUM-POS                                     
054100     PERFORM 9310-CONTAR-PUNTO-I THRU 9310-CONTAR-PUNTO-F         
054200        VARYING WS-NUM-POS FROM 1 BY 1 UNTIL WS-NUM-POS > 18      
054300                                                                  
054400     IF WS-PRECIO-PUNTO > 1                                       
054500        SET WS-NO-ES-NUMERICO TO TRUE                             
054600        GO TO 9300-ES-NUMERICO-F                                  
054700     END-IF                                                       
054800                                                                  
054900     MOVE ZEROS TO WS-NUM-POS                                     
055000     PERFORM 9320-CHEQUEAR-CARACTER-I                             
055100        THRU 9320-CHEQUEAR-CARACTER-F                             
055200        VARYING WS-NUM-POS FROM 1 BY 1 UNTIL WS-NUM-POS > 18.     
055300                                                                  
055400 9300-ES-NUMERICO-F. EXIT.                                        
055500                                                                  
055600 9310-CONTAR-PUNTO-I.                                             
055700                                                                  
055800     IF WS-NUM-CAR(WS-NUM-POS) = '.'                              
055900        ADD 1 TO WS-PRECIO-PUNTO                                  
056000     END-IF.                                                      
056100                                                                  
056200 9310-CONTAR-PUNTO-F. EXIT.                                       
056300                                                                  
056400 9320-CHEQUEAR-CARACTER-I.                                        
056500                                                                  
056600     IF WS-NUM-CAR(WS-NUM-POS) = SPACE OR                         
056700           WS-NUM-CAR(WS-NUM-POS) = '.' OR                        
056800           WS-NUM-CAR(WS-NUM-POS) = '+' OR                        
056900           WS-NUM-CAR(WS-NUM-POS) = '-'                           
057000        CONTINUE                                                  
057100     ELSE                                                         
057200        IF WS-NUM-CAR(WS-NUM-POS) IS NOT NUMERIC                  
057300           SET WS-NO-ES-NUMERICO TO TRUE                          
057400        END-IF                                                    
057500     END-IF.                                                      
057600                                                                  
057700 9320-CHEQUEAR-CARACTER-F. EXIT.                                  
057800                                                                  
057900*--------------------------------------------------------------   
058000*    CONVIERTE WS-NUM-TEXTO (YA VALIDADO COMO NUMERICO POR        
058100*    9300) A LK-SALIDA-PRECIO, REDONDEANDO LA FRACCION A 2        
058200*    DECIMALES (REDONDEO HACIA ARRIBA DESDE EL TERCER DIGITO).    
058300*--------------------------------------------------------------   
058400 9500-CONVERTIR-PRECIO-I.                                         
058500                                                                  
058600     MOVE '+' TO WS-PRECIO-SIGNO                                  
058700     MOVE ZEROS TO WS-PRECIO-ENTERA                               
058800     MOVE ZEROS TO WS-PRECIO-DEC1                                 
058900     MOVE ZEROS TO WS-PRECIO-DEC2                                 
059000     MOVE ZEROS TO WS-PRECIO-DEC3                                 
059100                                                                  
059200     MOVE 1 TO WS-NUM-INICIO                                      
059300     IF WS-NUM-CAR(1) = '-'                                       
059400        MOVE '-' TO WS-PRECIO-SIGNO                               
059500        MOVE 2 TO WS-NUM-INICIO                                   
059600     ELSE                                                         
059700        IF WS-NUM-CAR(1) = '+'                                    
059800           MOVE 2 TO WS-NUM-INICIO                                
059900        END-IF                                                    
060000     END-IF                                                       
060100                                                                  
060200     MOVE ZEROS TO WS-PRECIO-PUNTO                                
060300     PERFORM 9510-BUSCAR-PUNTO-I THRU 9510-BUSCAR-PUNTO-F         
060400        VARYING WS-NUM-POS FROM WS-NUM-INICIO BY 1                
060500        UNTIL WS-NUM-POS > 18 OR WS-PRECIO-PUNTO NOT = ZEROS      
060600                                                                  
060700     IF WS-PRECIO-PUNTO = ZEROS                                   
060800        MOVE WS-NUM-TEXTO(WS-NUM-INICIO:) TO WS-PRECIO-ENTERA     
060900     ELSE                                                         
061000        IF WS-PRECIO-PUNTO > WS-NUM-INICIO                        
061100           MOVE WS-NUM-TEXTO(WS-NUM-INICIO:WS-PRECIO-PUNTO        
061200              - WS-NUM-INICIO) TO WS-PRECIO-ENTERA                
061300        END-IF                                                    
061400        MOVE ZEROS TO WS-PRECIO-FRAC-LARGO                        
061500        COMPUTE WS-PRECIO-FRAC-LARGO = 18 - WS-PRECIO-PUNTO       
061600        IF WS-PRECIO-FRAC-LARGO > 0                               
061700           MOVE WS-NUM-TEXTO(WS-PRECIO-PUNTO + 1:1)               
061800              TO WS-PRECIO-DEC1                                   
061900        END-IF                                                    
062000        IF WS-PRECIO-FRAC-LARGO > 1                               
062100           MOVE WS-NUM-TEXTO(WS-PRECIO-PUNTO + 2:1)               
062200              TO WS-PRECIO-DEC2                                   
062300        END-IF                                                    
062400        IF WS-PRECIO-FRAC-LARGO > 2                               
062500           MOVE WS-NUM-TEXTO(WS-PRECIO-PUNTO + 3:1)               
062600              TO WS-PRECIO-DEC3                                   
062700        END-IF                                                    
062800        IF WS-PRECIO-DEC3 >= 5                                    
062900           ADD 1 TO WS-PRECIO-DEC2                                
063000           IF WS-PRECIO-DEC2 > 9                                  
063100              MOVE ZEROS TO WS-PRECIO-DEC2                        
063200              ADD 1 TO WS-PRECIO-DEC1                             
063300              IF WS-PRECIO-DEC1 > 9                               
063400                 MOVE ZEROS TO WS-PRECIO-DEC1                     
063500                 ADD 1 TO WS-PRECIO-ENTERA                        
063600              END-IF                                              
063700           END-IF                                                 
063800        END-IF                                                    
063900     END-IF                                                       
064000                                                                  
064100     COMPUTE LK-SALIDA-PRECIO ROUNDED =                           
064200        WS-PRECIO-ENTERA +                                        
064300        (WS-PRECIO-DEC1 * 0.1) + (WS-PRECIO-DEC2 * 0.01)          
064400                                                                  
064500     IF WS-PRECIO-SIGNO = '-'                                     
064600        COMPUTE LK-SALIDA-PRECIO = LK-SALIDA-PRECIO * -1          
064700     END-IF.                                                      
064800                                                                  
064900 9500-CONVERTIR-PRECIO-F. EXIT.                                   
065000                                                                  
065100 9510-BUSCAR-PUNTO-I.                                             
065200                                                                  
065300     IF WS-NUM-CAR(WS-NUM-POS) = '.'                              
065400        MOVE WS-NUM-POS TO WS-PRECIO-PUNTO                        
065500     END-IF.                                                      
065600                                                                  
065700 9510-BUSCAR-PUNTO-F. EXIT.                                       
065800                                                                  
065900*--------------------------------------------------------------   
066000*    VERIFICA QUE WS-FECHA-CHEQUEO TENGA FORMATO ISO-8601         
066100*    AAAA-MM-DDTHH:MM:SS: GUIONES EN LAS POSICIONES 5 Y 8,        
066200*    "T" EN LA POSICION 11, DOS PUNTOS EN LAS POSICIONES          
066300*    14 Y 17, Y DIGITOS EN EL RESTO DE LAS POSICIONES.            
066400*--------------------------------------------------------------   
066500 9400-ES-FECHA-ISO-I.                                             
066600                                                                  
066700     SET WS-ES-FECHA-ISO TO TRUE                                  
066800                                                                  
066900     IF WS-FC-CAR(5)  NOT = '-' OR                                
067000           WS-FC-CAR(8)  NOT = '-' OR                             
067100           WS-FC-CAR(11) NOT = 'T' OR                             
067200           WS-FC-CAR(14) NOT = ':' OR                             
067300           WS-FC-CAR(17) NOT = ':'                                
067400        SET WS-NO-ES-FECHA-ISO TO TRUE                            
067500        GO TO 9400-ES-FECHA-ISO-F                                 
067600     END-IF                                                       
067700                                                                  
067800     PERFORM 9410-CHEQUEAR-DIGITO-FC-I                            
067900        THRU 9410-CHEQUEAR-DIGITO-FC-F                            
068000        VARYING WS-FC-IDX FROM 1 BY 1 UNTIL WS-FC-IDX > 19.       
068100                                                                  
068200 9400-ES-FECHA-ISO-F. EXIT.                                       
068300                                                                  
068400 9410-CHEQUEAR-DIGITO-FC-I.                                       
068500                                                                  
068600     EVALUATE WS-FC-IDX                                           
068700        WHEN 5  CONTINUE                                          
068800        WHEN 8  CONTINUE                                          
068900        WHEN 11 CONTINUE                                          
069000        WHEN 14 CONTINUE                                          
069100        WHEN 17 CONTINUE                                          
069200        WHEN OTHER                                                
069300           IF WS-FC-CAR(WS-FC-IDX) IS NOT NUMERIC                 
069400              SET WS-NO-ES-FECHA-ISO TO TRUE                      
069500           END-IF                                                 
069600     END-EVALUATE.                                                
069700                                                                  
069800 9410-CHEQUEAR-DIGITO-FC-F. EXIT.                                 
069900                                                                  
070000*--------------------------------------------------------------   
070100*    AGREGA UN ERROR A LA TABLA DE SALIDA, SI TODAVIA HAY         
070200*    LUGAR (COMO MAXIMO, UNO POR CADA CAMPO VALIDADO).            
070300*--------------------------------------------------------------   
070400 9600-AGREGAR-ERROR-I.                                            
070500                                                                  
070600     IF LK-CANT-ERRORES < 8                                       
070700        ADD 1 TO LK-CANT-ERRORES                                  
070800        MOVE WS-ERR-CAMPO-TMP                                     
070900           TO LK-ERR-CAMPO(LK-CANT-ERRORES)                       
071000        MOVE WS-ERR-MENSAJE-TMP                                   
071100           TO LK-ERR-MENSAJE(LK-CANT-ERRORES)                     
071200     END-IF.                                                      
071300                                                                  
071400 9600-AGREGAR-ERROR-F. EXIT.                                      
