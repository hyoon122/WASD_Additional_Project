000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. ERRWRTR.                                             
000300 AUTHOR. P. GOMEZ.                                                
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH ARCHIVOS.        
000500 DATE-WRITTEN. 18/02/93.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.        
000800******************************************************************
000900*                                                                *
001000*    PROGRAMA ERRWRTR                                           * 
001100*    SUBRUTINA LLAMADA POR STKIMPVL AL FINAL DE LA CORRIDA DE   * 
001200*    VALIDACION.  RECIBE LA TABLA DE ERRORES ACUMULADOS Y LA    * 
001300*    VUELCA AL ARCHIVO DE ERRORES EN FORMATO CSV, CON           * 
001400*    ENCABEZADO ROW,FIELD,MESSAGE Y UNA LINEA POR ERROR, EN EL  * 
001500*    MISMO ORDEN EN QUE FUERON ACUMULADOS.                      * 
001600*                                                                *
001700******************************************************************
001800*    HISTORIAL DE MODIFICACIONES                                 *
001900******************************************************************
002000*  18/02/93  PGOMEZ   REQ-1993-005  PROGRAMA ORIGINAL.          * 
002100*  09/11/94  JRIOS    REQ-1994-033  AGREGA CONTEO DE LINEAS     * 
002200*                                   GRABADAS PARA EL LOG DE JOB.* 
002300*  21/01/99  PGOMEZ   REQ-1999-002  REVISION PREVIA AL CAMBIO DE* 
002400*                                   SIGLO - SIN IMPACTO, NO HAY * 
002500*                                   FECHAS EN ESTE PROGRAMA.    * 
002600*  17/06/04  JRIOS    REQ-2004-014  LA COLUMNA CODE DE LA TABLA * 
002700*                                   DE ERRORES QUEDA SOLO PARA  * 
002800*                                   USO INTERNO - EL ARCHIVO DE * 
002900*                                   SALIDA CONSERVA UNICAMENTE  * 
003000*                                   ROW,FIELD,MESSAGE.          * 
003100******************************************************************
003200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SPECIAL-NAMES.                                                   
003600     C01 IS TOP-OF-FORM.                                          
003700                                                                  
003800 INPUT-OUTPUT SECTION.                                            
003900 FILE-CONTROL.                                                    
004000                                                                  
004100     SELECT ERRFILE ASSIGN TO DDERROUT                            
004200     ORGANIZATION IS LINE SEQUENTIAL                              
004300     FILE STATUS IS FS-ERRFILE.                                   
004400                                                                  
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
004600 DATA DIVISION.                                                   
004700 FILE SECTION.                                                    
004800                                                                  
004900 FD  ERRFILE.                                                     
005000 01  REG-ERRFILE              PIC X(150).                         
005100                                                                  
005200 WORKING-STORAGE SECTION.                                         
005300*=======================*                                         
005400 77  FILLER    PIC X(26)   VALUE '* INICIO WORKING-STORAGE *'.    
005500                                                                  
005600 77  FS-ERRFILE                PIC XX       VALUE SPACES.         
005700 77  WS-ERR-IDX                PIC S9(4) COMP VALUE ZEROS.        
005800 77  WS-LINEAS-GRABADAS        PIC S9(8) COMP VALUE ZEROS.        
005900 77  WS-LINEAS-PRINT           PIC ZZZ,ZZ9  VALUE ZEROS.          
006000                                                                  
006100 01  WS-ENCABEZADO-ERR         PIC X(17)    VALUE                 
006200     'row,field,message'.                                         
006300                                                                  
006400 01  WS-LINEA-ERR              PIC X(150)   VALUE SPACES.         
006500 01  WS-LINEA-ERR-R REDEFINES WS-LINEA-ERR.                       
006600     03  WS-LE-CAR OCCURS 150 TIMES PIC X.                        
006700                                                                  
006800*----------- AREA GENERICA DE ARMADO DE LINEA CSV ------------    
006900 77  WS-CAMPO-ED                PIC X(255)   VALUE SPACES.        
007000 77  WS-CAMPO-TEXTO             PIC X(255)   VALUE SPACES.        
007100 77  WS-CAMPO-POS                PIC S9(4) COMP VALUE ZEROS.      
007200 77  WS-CAMPO-FIN                PIC S9(4) COMP VALUE ZEROS.      
007300 77  WS-CAMPO-LARGO              PIC S9(4) COMP VALUE ZEROS.      
007400 77  WS-PTR                      PIC S9(4) COMP VALUE ZEROS.      
007500 77  WS-FILA-ED                  PIC Z(8)9    VALUE ZEROS.        
007600 01  WS-FILA-ED-R REDEFINES WS-FILA-ED.                           
007700     03  WS-FILA-ED-NUM           PIC 9(09).                      
007800 77  WS-COMA                     PIC X        VALUE ','.          
007900                                                                  
008000 77  FILLER    PIC X(26)   VALUE '* FINAL  WORKING-STORAGE *'.    
008100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
008200 LINKAGE SECTION.                                                 
008300                                                                  
008400 01  LK-ERRWRTR-AREA.                                             
008500     03  LK-CANT-ERRORES          PIC S9(4) COMP.                 
008600     03  LK-TABLA-ERRORES OCCURS 300 TIMES.                       
008700         05  LK-ERR-FILA          PIC 9(09).                      
008800         05  LK-ERR-CAMPO         PIC X(30).                      
008900         05  LK-ERR-CODIGO        PIC X(30).                      
009000         05  LK-ERR-MENSAJE       PIC X(80).                      
009100                                                                  
009200 01  LK-ERRWRTR-FLAT REDEFINES LK-ERRWRTR-AREA PIC X(44702).      
009300                                                                  
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
009500 PROCEDURE DIVISION USING LK-ERRWRTR-AREA.                        
009600                                                                  
009700 MAIN-ERRWRTR.                                                    
009800                                                                  
009900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                   
010000     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                  
010100        VARYING WS-ERR-IDX FROM 1 BY 1                            
010200        UNTIL WS-ERR-IDX > LK-CANT-ERRORES                        
010300     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                   
010400                                                                  
010500 MAIN-ERRWRTR-F. GOBACK.                                          
010600                                                                  
010700*--------------------------------------------------------------   
010800 1000-INICIO-I.                                                   
010900                                                                  
011000     MOVE ZEROS TO WS-LINEAS-GRABADAS                             
011100                                                                  
011200     OPEN OUTPUT ERRFILE                                          
011300     IF FS-ERRFILE IS NOT EQUAL '00'                              
011400        DISPLAY '* ERROR EN OPEN ERRFILE = ' FS-ERRFILE           
011500     END-IF                                                       
011600                                                                  
011700     MOVE WS-ENCABEZADO-ERR TO WS-LINEA-ERR                       
011800     WRITE REG-ERRFILE FROM WS-LINEA-ERR.                         
011900                                                                  
012000 1000-INICIO-F. EXIT.                                             
012100                                                                  
012200*--------------------------------------------------------------   
012300*    ARMA Y GRABA UNA LINEA "ROW,FIELD,MESSAGE" POR CADA          
012400*    ENTRADA DE LA TABLA DE ERRORES RECIBIDA DEL LLAMADOR.        
012500*--------------------------------------------------------------   
012600 2000-PROCESO-I.                                                  
012700                                                                  
012800     MOVE SPACES TO WS-LINEA-ERR                                  
012900     MOVE 1 TO WS-PTR                                             
013000                                                                  
013100     MOVE LK-ERR-FILA(WS-ERR-IDX) TO WS-FILA-ED                   
013200     MOVE WS-FILA-ED TO WS-CAMPO-ED                               
013300     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
013400     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
013500     PERFORM 9210-AGREGAR-COMA-I   THRU 9210-AGREGAR-COMA-F       
013600                                                                  
013700     MOVE LK-ERR-CAMPO(WS-ERR-IDX) TO WS-CAMPO-ED                 
013800     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
013900     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
014000     PERFORM 9210-AGREGAR-COMA-I   THRU 9210-AGREGAR-COMA-F       
014100                                                                  
014200     MOVE LK-ERR-MENSAJE(WS-ERR-IDX) TO WS-CAMPO-ED               
014300     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
014400     PERFORM 9200-AGREGAR-CAMPO-I  THRU 9200-AGREGAR-CAMPO-F      
014500                                                                  
014600     WRITE REG-ERRFILE FROM WS-LINEA-ERR                          
014700     IF FS-ERRFILE IS NOT EQUAL '00'                              
014800        DISPLAY '* ERROR EN WRITE ERRFILE = ' FS-ERRFILE          
014900     ELSE                                                         
015000        ADD 1 TO WS-LINEAS-GRABADAS                               
015100     END-IF.                                                      
015200                                                                  
015300 2000-PROCESO-F. EXIT.                                            
015400                                                                  
015500*--------------------------------------------------------------   
015600 9999-FINAL-I.                                                    
015700                                                                  
015800     MOVE WS-LINEAS-GRABADAS TO WS-LINEAS-PRINT                   
015900     DISPLAY '* ERRWRTR - LINEAS DE ERROR GRABADAS: '             
016000        WS-LINEAS-PRINT                                           
016100                                                                  
016200     CLOSE ERRFILE                                                
016300     IF FS-ERRFILE IS NOT EQUAL '00'                              
016400        DISPLAY '* ERROR EN CLOSE ERRFILE = ' FS-ERRFILE          
016500     END-IF.                                                      
016600                                                                  
016700 9999-FINAL-F. EXIT.                                              
016800                                                                  
016900*--------------------------------------------------------------   
017000*    CALCULA EL LARGO EFECTIVO (SIN BLANCOS A LA IZQUIERDA NI     
017100*    A LA DERECHA) DE WS-CAMPO-ED, DEJANDO EL TEXTO LIMPIO EN     
017200*    WS-CAMPO-TEXTO Y SU LARGO EN WS-CAMPO-LARGO.                 
017300*--------------------------------------------------------------   
017400 9100-CALCULAR-LARGO-I.                                           
017500                                                                  
017600     MOVE ZEROS TO WS-CAMPO-POS                                   
017700     PERFORM 9110-CONTAR-INICIO-I THRU 9110-CONTAR-INICIO-F       
017800        UNTIL WS-CAMPO-POS = 255                                  
017900           OR WS-CAMPO-ED(WS-CAMPO-POS + 1:1) NOT = SPACE         
018000                                                                  
018100     MOVE 255 TO WS-CAMPO-FIN                                     
018200     PERFORM 9120-CONTAR-FINAL-I THRU 9120-CONTAR-FINAL-F         
018300        UNTIL WS-CAMPO-FIN = 0                                    
018400           OR WS-CAMPO-ED(WS-CAMPO-FIN:1) NOT = SPACE             
018500                                                                  
018600     COMPUTE WS-CAMPO-LARGO = WS-CAMPO-FIN - WS-CAMPO-POS         
018700                                                                  
018800     IF WS-CAMPO-LARGO > 0                                        
018900        MOVE WS-CAMPO-ED(WS-CAMPO-POS + 1:WS-CAMPO-LARGO)         
019000           TO WS-CAMPO-TEXTO                                      
019100     ELSE                                                         
019200        MOVE SPACES TO WS-CAMPO-TEXTO                             
019300     END-IF.                                                      
019400                                                                  
019500 9100-CALCULAR-LARGO-F. EXIT.                                     
019600                                                                  
019700 9110-CONTAR-INICIO-I.                                            
019800                                                                  
019900     ADD 1 TO WS-CAMPO-POS.                                       
020000                                                                  
020100 9110-CONTAR-INICIO-F. EXIT.                                      
020200                                                                  
020300 9120-CONTAR-FINAL-I.                                             
020400                                                                  
020500     SUBTRACT 1 FROM WS-CAMPO-FIN.                                
020600                                                                  
020700 9120-CONTAR-FINAL-F. EXIT.                                       
020800                                                                  
020900*--------------------------------------------------------------   
021000*    AGREGA WS-CAMPO-TEXTO (WS-CAMPO-LARGO CARACTERES) A LA       
021100*    LINEA DE SALIDA EN LA POSICION WS-PTR.                       
021200*--------------------------------------------------------------   
021300 9200-AGREGAR-CAMPO-I.                                            
021400                                                                  
021500     IF WS-CAMPO-LARGO > 0                                        
021600        STRING WS-CAMPO-TEXTO(1:WS-CAMPO-LARGO) DELIMITED BY SIZE 
021700           INTO WS-LINEA-ERR                                      
021800           WITH POINTER WS-PTR                                    
021900        END-STRING                                                
022000     END-IF.                                                      
022100                                                                  
022200 9200-AGREGAR-CAMPO-F. EXIT.                                      
022300                                                                  
022400 9210-AGREGAR-COMA-I.                                             
022500                                                                  
022600     STRING WS-COMA DELIMITED BY SIZE                             
022700        INTO WS-LINEA-ERR                                         
022800        WITH POINTER WS-PTR                                       
022900     END-STRING.                                                  
023000                                                                  
023100 9210-AGREGAR-COMA-F. EXIT.                                       
