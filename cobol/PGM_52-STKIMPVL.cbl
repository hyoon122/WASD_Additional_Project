000100IDENTIFICATION DIVISION.                                          
000200 PROGRAM-ID. STKIMPVL.                                            
000300 AUTHOR. M. CASTRILLON.                                           
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH ARCHIVOS.        
000500 DATE-WRITTEN. 25/02/93.                                          
000600 DATE-COMPILED.                                                   
000700 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.        
000800******************************************************************
000900*                                                                *
001000*    PROGRAMA STKIMPVL                                          * 
001100*    JOB BATCH DE VALIDACION (SIN ACTUALIZACION DE MAESTRO) DE  * 
001200*    UN ARCHIVO CSV DE IMPORTACION DE STOCK.  LEE EL ENCABEZADO,* 
001300*    LO NORMALIZA CONTRA EL DICCIONARIO DE ALIAS (CSVNORM),     * 
001400*    VALIDA CADA FILA DE DATOS Y GRABA UN ARCHIVO DE ERRORES    * 
001500*    MAS UN RESUMEN IMPRESO.  NO ACTUALIZA NINGUN MAESTRO - ES  * 
001600*    UNICAMENTE UNA CORRIDA DE VALIDACION (DRY RUN).            * 
001700*                                                                *
001800*    TIENE DOS MODOS, SEGUN TARJETA DE PARAMETROS:               *
001900*      MODO S (SIMPLE)   - SOLO EXIGE NAME E INVENTORY, Y       * 
002000*                          RECHAZA LA FILA ENTERA SI FALTAN O   * 
002100*                          SI INVENTORY NO ES ENTERO.           * 
002200*      MODO E (EXTENDIDO)- ADEMAS VALIDA LA CLAVE (DUPLICADOS Y * 
002300*                          CLAVE INCOMPLETA), ACEPTA INVENTORY  * 
002400*                          DECIMAL, Y LLAMA A STKFLDVL PARA     * 
002500*                          VALIDAR CAMPO POR CAMPO EL REGISTRO  * 
002600*                          COMPLETO.  LA CLAVE PUEDE SER UN     * 
002700*                          SOLO CAMPO O UNA LISTA DE HASTA 5    * 
002800*                          CAMPOS (VER TARJETA DDPARM), EN CUYO * 
002900*                          CASO SE CONCATENAN PARA FORMAR UNA   * 
003000*                          CLAVE COMPUESTA.                     * 
003100*                                                                *
003200******************************************************************
003300*    HISTORIAL DE MODIFICACIONES                                 *
003400******************************************************************
003500*  25/02/93  MCAST    REQ-1993-006  PROGRAMA ORIGINAL, MODO     * 
003600*                                   SIMPLE UNICAMENTE.          * 
003700*  11/07/93  MCAST    REQ-1993-006  AGREGA LLAMADA A CSVNORM    * 
003800*                                   PARA NORMALIZAR ENCABEZADOS.* 
003900*  18/03/95  JRIOS    REQ-1995-012  AGREGA MODO EXTENDIDO CON    *
004000*                                   CLAVE Y TOPE DE ERRORES.    * 
004100*  26/09/96  PGOMEZ   REQ-1996-041  AGREGA LLAMADA A STKFLDVL    *
004200*                                   PARA VALIDACION COMPLETA DE * 
004300*                                   CAMPOS EN MODO EXTENDIDO.   * 
004400*  10/11/98  MCAST    REQ-1998-060  REVISION PREVIA AL CAMBIO DE* 
004500*                                   SIGLO - SIN IMPACTO, LAS    * 
004600*                                   FECHAS SE VALIDAN EN        * 
004700*                                   STKFLDVL, NO AQUI.          * 
004800*  08/08/02  JRIOS    REQ-2002-019  CLAMPEA EL TOPE DE ERRORES   *
004900*                                   RECIBIDO POR PARAMETRO AL   * 
005000*                                   MAXIMO FISICO DE LA TABLA.  * 
005100*  14/05/05  PGOMEZ   REQ-2005-009  AGREGA LLAMADA A ERRWRTR AL  *
005200*                                   FINAL PARA GRABAR EL ARCHIVO* 
005300*                                   DE ERRORES EN FORMATO CSV.  * 
005400*  09/04/07  JRIOS    REQ-2007-031  CORRIGE EL CONTADOR DE FILAS* 
005500*                                   INVALIDAS: CUANDO FALTA UN  * 
005600*                                   ENCABEZADO OBLIGATORIO EN   * 
005700*                                   MODO SIMPLE Y LA CORRIDA SE * 
005800*                                   ABORTA, AHORA SE CUENTA LA  * 
005900*                                   FILA DE ENCABEZADO COMO     * 
006000*                                   INVALIDA EN EL RESUMEN.     * 
006100*  22/08/07  JRIOS    REQ-2007-052  LA TARJETA DE PARAMETROS    * 
006200*                                   ACEPTA UNA LISTA DE HASTA   * 
006300*                                   5 CAMPOS CLAVE SEPARADOS POR* 
006400*                                   COMA (ANTES, UN SOLO CAMPO).* 
006500*                                   LA CLAVE DE CADA FILA AHORA * 
006600*                                   SE ARMA CONCATENANDO TODOS  * 
006700*                                   LOS CAMPOS CONFIGURADOS.    * 
006800******************************************************************
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
007000 ENVIRONMENT DIVISION.                                            
007100 CONFIGURATION SECTION.                                           
007200 SPECIAL-NAMES.                                                   
007300     C01 IS TOP-OF-FORM.                                          
007400                                                                  
007500 INPUT-OUTPUT SECTION.                                            
007600 FILE-CONTROL.                                                    
007700                                                                  
007800     SELECT PARMCARD ASSIGN TO DDPARM                             
007900     FILE STATUS IS FS-PARM.                                      
008000                                                                  
008100     SELECT IMPFILE ASSIGN TO DDIMPIN                             
008200     ORGANIZATION IS LINE SEQUENTIAL                              
008300     FILE STATUS IS FS-IMPFILE.                                   
008400                                                                  
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
008600 DATA DIVISION.                                                   
008700 FILE SECTION.                                                    
008800                                                                  
008900 FD  PARMCARD                                                     
009000     BLOCK CONTAINS 0 RECORDS                                     
009100     RECORDING MODE IS F.                                         
009200 01  REG-PARMCARD             PIC X(80).                          
009300                                                                  
009400 FD  IMPFILE.                                                     
009500 01  REG-IMPFILE              PIC X(1200).                        
009600                                                                  
009700 WORKING-STORAGE SECTION.                                         
009800*=======================*                                         
009900 77  FILLER    PIC X(26)   VALUE '* INICIO WORKING-STORAGE *'.    
010000                                                                  
010100*----------- TARJETA DE PARAMETROS -------------------------------
010200 77  FS-PARM                   PIC XX       VALUE SPACES.         
010300 77  WS-SW-HAY-PARM            PIC X        VALUE 'N'.            
010400     88  WS-HAY-PARM                       VALUE 'S'.             
010500     88  WS-NO-HAY-PARM                    VALUE 'N'.             
010600                                                                  
010700 01  WS-PARM-CARD              PIC X(80)    VALUE SPACES.         
010800 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.                       
010900     03  WS-PARM-MODO          PIC X.                             
011000     03  WS-PARM-CLAVE         PIC X(60).                         
011100     03  WS-PARM-TOPE          PIC 9(05).                         
011200     03  FILLER                PIC X(14).                         
011300                                                                  
011400 77  WS-SW-MODO-EXTENDIDO      PIC X        VALUE 'N'.            
011500     88  WS-MODO-EXTENDIDO                 VALUE 'S'.             
011600     88  WS-MODO-SIMPLE                    VALUE 'N'.             
011700                                                                  
011800 77  WS-TOPE-ERROR             PIC S9(8) COMP VALUE 200.          
011900 77  WS-TOPE-MAX-TABLA         PIC S9(8) COMP VALUE 300.          
012000                                                                  
012100*----------- ARCHIVO DE IMPORTACION ------------------------------
012200 77  FS-IMPFILE                PIC XX       VALUE SPACES.         
012300 77  WS-SW-FIN-IMP             PIC X        VALUE 'N'.            
012400     88  WS-FIN-IMPORTACION                VALUE 'Y'.             
012500     88  WS-NO-FIN-IMPORTACION             VALUE 'N'.             
012600 77  WS-SW-ABORTAR             PIC X        VALUE 'N'.            
012700     88  WS-ABORTAR-CORRIDA                VALUE 'S'.             
012800     88  WS-NO-ABORTAR-CORRIDA              VALUE 'N'.            
012900 77  WS-SW-LIMITE              PIC X        VALUE 'N'.            
013000     88  WS-LIMITE-ALCANZADO                VALUE 'S'.            
013100     88  WS-LIMITE-NO-ALCANZADO             VALUE 'N'.            
013200 77  WS-SW-FILA-CON-ERROR      PIC X        VALUE 'N'.            
013300     88  WS-FILA-CON-ERROR                  VALUE 'S'.            
013400     88  WS-FILA-SIN-ERROR                  VALUE 'N'.            
013500                                                                  
013600 01  WS-LINEA-IMP              PIC X(1200)  VALUE SPACES.         
013700                                                                  
013800 77  WS-FILA-ACTUAL            PIC S9(8) COMP VALUE 1.            
013900 77  WS-TOTAL-LEIDAS           PIC S9(8) COMP VALUE ZEROS.        
014000 77  WS-TOTAL-VALIDAS          PIC S9(8) COMP VALUE ZEROS.        
014100 77  WS-TOTAL-INVALIDAS        PIC S9(8) COMP VALUE ZEROS.        
014200                                                                  
014300*----------- SEPARACION DE UNA LINEA CSV EN CAMPOS ---------------
014400 01  WS-LINEA-SEPARAR          PIC X(1200)  VALUE SPACES.         
014500 01  WS-LINEA-SEPARAR-R REDEFINES WS-LINEA-SEPARAR.               
014600     03  WS-LS-CAR OCCURS 1200 TIMES PIC X.                       
014700 01  WS-TABLA-SEPARADA.                                           
014800     05  WS-CAMPO-SEP OCCURS 20 TIMES                             
014900            INDEXED BY WS-SEP-IDX     PIC X(255).                 
015000 77  WS-SEP-CANT               PIC S9(4) COMP VALUE ZEROS.        
015100 77  WS-SEP-POS                PIC S9(4) COMP VALUE ZEROS.        
015200 77  WS-SEP-INICIO             PIC S9(4) COMP VALUE ZEROS.        
015300 77  WS-SEP-LARGO              PIC S9(4) COMP VALUE ZEROS.        
015400                                                                  
015500*----------- RECORTE GENERICO DE UN CAMPO ------------------------
015600 77  WS-CAMPO-ED               PIC X(255)   VALUE SPACES.         
015700 77  WS-CAMPO-TEXTO            PIC X(255)   VALUE SPACES.         
015800 77  WS-CAMPO-LARGO            PIC S9(4) COMP VALUE ZEROS.        
015900 77  WS-CAMPO-POS              PIC S9(4) COMP VALUE ZEROS.        
016000 77  WS-CAMPO-FIN              PIC S9(4) COMP VALUE ZEROS.        
016100                                                                  
016200*----------- ENCABEZADOS NORMALIZADOS Y MAPA DE COLUMNAS ---------
016300 01  WS-TABLA-ENCABEZADO.                                         
016400     05  WS-ENC-NORMAL OCCURS 20 TIMES                            
016500            INDEXED BY WS-ENC-IDX     PIC X(20).                  
016600 77  WS-ENC-CANT               PIC S9(4) COMP VALUE ZEROS.        
016700                                                                  
016800 77  WS-COL-ID                 PIC S9(4) COMP VALUE ZEROS.        
016900 77  WS-COL-NOMBRE             PIC S9(4) COMP VALUE ZEROS.        
017000 77  WS-COL-INVENTARIO         PIC S9(4) COMP VALUE ZEROS.        
017100 77  WS-COL-CATEGORIA          PIC S9(4) COMP VALUE ZEROS.        
017200 77  WS-COL-PRECIO             PIC S9(4) COMP VALUE ZEROS.        
017300 77  WS-COL-DESCRIPCION        PIC S9(4) COMP VALUE ZEROS.        
017400 77  WS-COL-ALTA               PIC S9(4) COMP VALUE ZEROS.        
017500 77  WS-COL-MODIF              PIC S9(4) COMP VALUE ZEROS.        
017600*----------- LISTA DE CAMPOS CLAVE (CLAVE COMPUESTA) -------------
017700*    LA TARJETA DE PARAMETROS PUEDE TRAER VARIOS NOMBRES DE       
017800*    CAMPO SEPARADOS POR COMA EN WS-PARM-CLAVE (POR DEFECTO,      
017900*    UN SOLO CAMPO: ID).  CADA UNO SE RESUELVE A UNA COLUMNA      
018000*    EN WS-COL-CLAVE Y LA CLAVE DE CADA FILA SE ARMA              
018100*    CONCATENANDO LOS VALORES DE TODOS ELLOS.                     
018200 01  WS-TABLA-CLAVE-CAMPOS.                                       
018300     05  WS-CLAVE-NOMBRE OCCURS 5 TIMES                           
018400            INDEXED BY WS-CLAVE-NOM-IDX  PIC X(20).               
018500 77  WS-CLAVE-CANT-CAMPOS      PIC S9(4) COMP VALUE 1.            
018600 77  WS-CLAVE-CAMPO-IDX        PIC S9(4) COMP VALUE ZEROS.        
018700                                                                  
018800 01  WS-TABLA-CLAVE-COL.                                          
018900     05  WS-COL-CLAVE OCCURS 5 TIMES                              
019000            INDEXED BY WS-CLAVE-COL-IDX  PIC S9(4) COMP.          
019100                                                                  
019200*----------- AREA DE LLAMADA A CSVNORM ---------------------------
019300 01  WS-NORM-AREA.                                                
019400     03  WS-NORM-CRUDO         PIC X(30).                         
019500     03  WS-NORM-ESTANDAR      PIC X(20).                         
019600     03  FILLER                PIC X(02).                         
019700                                                                  
019800*----------- AREA DE LLAMADA A STKFLDVL --------------------------
019900 01  WS-FLDVL-AREA.                                               
020000     03  WS-FLDVL-ID               PIC X(18).                     
020100     03  WS-FLDVL-NOMBRE           PIC X(255).                    
020200     03  WS-FLDVL-NOMBRE-LARGO     PIC S9(4) COMP.                
020300     03  WS-FLDVL-INVENTARIO       PIC X(18).                     
020400     03  WS-FLDVL-CATEGORIA        PIC X(18).                     
020500     03  WS-FLDVL-PRECIO           PIC X(18).                     
020600     03  WS-FLDVL-DESCRIP-LARGO    PIC S9(4) COMP.                
020700     03  WS-FLDVL-ALTA             PIC X(19).                     
020800     03  WS-FLDVL-MODIF            PIC X(19).                     
020900     03  WS-FLDVL-SAL-ID           PIC 9(09).                     
021000     03  WS-FLDVL-SAL-INVENTARIO   PIC S9(09).                    
021100     03  WS-FLDVL-SAL-CATEGORIA    PIC 9(09).                     
021200     03  WS-FLDVL-SAL-PRECIO       PIC S9(09)V99.                 
021300     03  WS-FLDVL-CANT-ERR         PIC S9(4) COMP.                
021400     03  WS-FLDVL-TABLA-ERR OCCURS 8 TIMES.                       
021500         05  WS-FLDVL-ERR-CAMPO    PIC X(30).                     
021600         05  WS-FLDVL-ERR-MSG      PIC X(80).                     
021700                                                                  
021800 77  WS-FLDVL-IDX              PIC S9(4) COMP VALUE ZEROS.        
021900                                                                  
022000*----------- TABLA DE CLAVES YA VISTAS (DETECCION DE DUPLICADOS) -
022100*    LA CLAVE GUARDADA PUEDE SER COMPUESTA (VARIOS CAMPOS         
022200*    CONCATENADOS CON '|'), POR ESO EL SLOT ES MAS ANCHO QUE      
022300*    EL LARGO DE UN SOLO CAMPO.                                   
022400 01  WS-TABLA-CLAVES.                                             
022500     05  WS-CLAVE-VISTA OCCURS 5000 TIMES                         
022600            INDEXED BY WS-CLAVE-IDX   PIC X(300).                 
022700 77  WS-CLAVE-CANT             PIC S9(8) COMP VALUE ZEROS.        
022800 77  WS-CLAVE-MAX              PIC S9(8) COMP VALUE 5000.         
022900 77  WS-SW-CLAVE-VISTA         PIC X        VALUE 'N'.            
023000     88  WS-CLAVE-YA-VISTA                 VALUE 'S'.             
023100     88  WS-CLAVE-NO-VISTA                  VALUE 'N'.            
023200                                                                  
023300*----------- ARMADO DE LA CLAVE COMPUESTA DE LA FILA -------------
023400 77  WS-CLAVE-COMPUESTA        PIC X(300)   VALUE SPACES.         
023500 77  WS-CLAVE-PTR              PIC S9(4) COMP VALUE ZEROS.        
023600 77  WS-CLAVE-COMP-LARGO       PIC S9(4) COMP VALUE ZEROS.        
023700 77  WS-SW-CLAVE-INCOMPLETA    PIC X        VALUE 'N'.            
023800     88  WS-CLAVE-INCOMPLETA                VALUE 'S'.            
023900     88  WS-CLAVE-COMPLETA                   VALUE 'N'.           
024000 77  WS-CLAVE-CAMPOS-FALTA     PIC X(100)   VALUE SPACES.         
024100 77  WS-CLAVE-FALTA-PTR        PIC S9(4) COMP VALUE ZEROS.        
024200 77  WS-CLAVE-ETIQUETA         PIC X(30)    VALUE 'ID'.           
024300 77  WS-CLAVE-ETQ-PTR          PIC S9(4) COMP VALUE ZEROS.        
024400                                                                  
024500*----------- TABLA MAESTRA DE ERRORES ACUMULADOS -----------------
024600*    ESTA AREA TIENE EL MISMO LAYOUT QUE LK-ERRWRTR-AREA DE LA    
024700*    SUBRUTINA ERRWRTR, PARA PODER PASARLA DIRECTAMENTE EN EL     
024800*    CALL FINAL SIN ARMAR UNA COPIA.                              
024900 01  WS-AREA-ERRORES.                                             
025000     03  WS-CANT-ERRORES       PIC S9(4) COMP VALUE ZEROS.        
025100     03  WS-ERR-ENTRY OCCURS 300 TIMES                            
025200            INDEXED BY WS-ERR-IDX.                                
025300         05  WS-ERR-FILA       PIC 9(09).                         
025400         05  WS-ERR-CAMPO      PIC X(30).                         
025500         05  WS-ERR-CODIGO     PIC X(30).                         
025600         05  WS-ERR-MENSAJE    PIC X(80).                         
025700                                                                  
025800 77  WS-ERR-FILA-TMP           PIC 9(09)    VALUE ZEROS.          
025900 77  WS-ERR-CAMPO-TMP          PIC X(30)    VALUE SPACES.         
026000 77  WS-ERR-CODIGO-TMP         PIC X(30)    VALUE SPACES.         
026100 77  WS-ERR-MENSAJE-TMP        PIC X(80)    VALUE SPACES.         
026200                                                                  
026300*----------- SWITCHES DE CHEQUEO NUMERICO DE INVENTORY -----------
026400 77  WS-SW-ES-ENTERO           PIC X        VALUE 'N'.            
026500     88  WS-ES-ENTERO                      VALUE 'S'.             
026600     88  WS-NO-ES-ENTERO                    VALUE 'N'.            
026700 77  WS-SW-ES-NUMERICO         PIC X        VALUE 'N'.            
026800     88  WS-ES-NUMERICO                     VALUE 'S'.            
026900     88  WS-NO-ES-NUMERICO                  VALUE 'N'.            
027000 77  WS-CHK-PUNTOS             PIC S9(4) COMP VALUE ZEROS.        
027100 77  WS-CHK-POS                PIC S9(4) COMP VALUE ZEROS.        
027200 01  WS-CHK-TEXTO              PIC X(255)   VALUE SPACES.         
027300 01  WS-CHK-TEXTO-R REDEFINES WS-CHK-TEXTO.                       
027400     03  WS-CHK-CAR OCCURS 255 TIMES PIC X.                       
027500                                                                  
027600*----------- AREAS DE IMPRESION DEL RESUMEN ----------------------
027700 77  WS-TOTAL-LEIDAS-ED        PIC ZZZ,ZZ9  VALUE ZEROS.          
027800 77  WS-TOTAL-VALIDAS-ED       PIC ZZZ,ZZ9  VALUE ZEROS.          
027900 77  WS-TOTAL-INVALIDAS-ED     PIC ZZZ,ZZ9  VALUE ZEROS.          
028000 77  WS-CANT-ERRORES-ED        PIC ZZZ,ZZ9  VALUE ZEROS.          
028100 77  WS-LIMITE-TEXTO           PIC X(03)    VALUE 'NO '.          
028200                                                                  
028300 77  FILLER    PIC X(26)   VALUE '* FINAL  WORKING-STORAGE *'.    
028400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   
028500 PROCEDURE DIVISION.                                              
028600                                                                  
028700 MAIN-STKIMPVL.                                                   
028800                                                                  
028900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                     
029000                                                                  
029100     IF WS-NO-ABORTAR-CORRIDA                                     
029200        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                
029300           UNTIL WS-FIN-IMPORTACION OR WS-LIMITE-ALCANZADO        
029400     END-IF                                                       
029500                                                                  
029600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                      
029700                                                                  
029800 MAIN-STKIMPVL-F. GOBACK.                                         
029900                                                                  
030000*--------------------------------------------------------------   
030100*    LEE LA TARJETA DE PARAMETROS, ABRE EL ARCHIVO DE ENTRADA     
030200*    Y NORMALIZA SU LINEA DE ENCABEZADO.                          
030300*--------------------------------------------------------------   
030400 1000-INICIO-I.                                                   
030500                                                                  
030600     PERFORM 1100-LEER-PARM-I THRU 1100-LEER-PARM-F               
030700                                                                  
030800     OPEN INPUT IMPFILE                                           
030900     IF FS-IMPFILE IS NOT EQUAL '00'                              
031000        DISPLAY '* ERROR EN OPEN IMPFILE = ' FS-IMPFILE           
031100        SET WS-ABORTAR-CORRIDA TO TRUE                            
031200        GO TO 1000-INICIO-F                                       
031300     END-IF                                                       
031400                                                                  
031500     READ IMPFILE INTO WS-LINEA-IMP                               
031600     IF FS-IMPFILE IS NOT EQUAL '00'                              
031700        DISPLAY '* ARCHIVO DE IMPORTACION VACIO'                  
031800        SET WS-ABORTAR-CORRIDA TO TRUE                            
031900        GO TO 1000-INICIO-F                                       
032000     END-IF                                                       
032100                                                                  
032200     PERFORM 1200-NORMALIZAR-ENCABEZADO-I                         
032300        THRU 1200-NORMALIZAR-ENCABEZADO-F                         
032400                                                                  
032500     PERFORM 1300-VERIFICAR-ENCABEZADOS-I                         
032600        THRU 1300-VERIFICAR-ENCABEZADOS-F.                        
032700                                                                  
032800 1000-INICIO-F. EXIT.                                             
032900                                                                  
033000*--------------------------------------------------------------   
033100*    LEE LA TARJETA DDPARM: MODO (S/E), LISTA DE CAMPOS CLAVE     
033200*    Y TOPE DE ERRORES.  SI NO HAY TARJETA, USA LOS VALORES       
033300*    POR DEFECTO (MODO S, CLAVE ID, TOPE 200).                    
033400*--------------------------------------------------------------   
033500 1100-LEER-PARM-I.                                                
033600                                                                  
033700     MOVE 'S'    TO WS-PARM-MODO                                  
033800     MOVE 'ID'   TO WS-PARM-CLAVE                                 
033900     MOVE 200    TO WS-PARM-TOPE                                  
034000                                                                  
034100     OPEN INPUT PARMCARD                                          
034200     IF FS-PARM IS NOT EQUAL '00'                                 
034300        SET WS-NO-HAY-PARM TO TRUE                                
034400        GO TO 1100-LEER-PARM-F                                    
034500     END-IF                                                       
034600                                                                  
034700     READ PARMCARD INTO WS-PARM-CARD                              
034800     IF FS-PARM IS EQUAL '00'                                     
034900        SET WS-HAY-PARM TO TRUE                                   
035000     ELSE                                                         
035100        SET WS-NO-HAY-PARM TO TRUE                                
035200     END-IF                                                       
035300                                                                  
035400     CLOSE PARMCARD                                               
035500                                                                  
035600     IF WS-PARM-MODO IS EQUAL 'E'                                 
035700        SET WS-MODO-EXTENDIDO TO TRUE                             
035800     ELSE                                                         
035900        SET WS-MODO-SIMPLE TO TRUE                                
036000     END-IF                                                       
036100                                                                  
036200     PERFORM 1120-RESOLVER-LISTA-CLAVE-I                          
036300        THRU 1120-RESOLVER-LISTA-CLAVE-F                          
036400                                                                  
036500     IF WS-PARM-TOPE > ZEROS                                      
036600        MOVE WS-PARM-TOPE TO WS-TOPE-ERROR                        
036700     END-IF                                                       
036800                                                                  
036900     IF WS-TOPE-ERROR > WS-TOPE-MAX-TABLA                         
037000        DISPLAY '* TOPE DE ERRORES CLAMPEADO AL MAXIMO FISICO'    
037100        MOVE WS-TOPE-MAX-TABLA TO WS-TOPE-ERROR                   
037200     END-IF.                                                      
037300                                                                  
037400 1100-LEER-PARM-F. EXIT.                                          
037500                                                                  
037600*--------------------------------------------------------------   
037700*    PARTE WS-PARM-CLAVE POR COMA (HASTA 5 CAMPOS), USANDO LA     
037800*    MISMA RUTINA GENERICA DE SEPARACION DE UNA LINEA CSV, Y      
037900*    DEJA CADA NOMBRE DE CAMPO RECORTADO Y EN MAYUSCULAS EN       
038000*    WS-CLAVE-NOMBRE.  POR DEFECTO (TARJETA SIN CLAVE) QUEDA      
038100*    UN SOLO CAMPO, ID.                                           
038200*--------------------------------------------------------------   
038300 1120-RESOLVER-LISTA-CLAVE-I.                                     
038400                                                                  
038500     MOVE SPACES        TO WS-LINEA-SEPARAR                       
038600     MOVE WS-PARM-CLAVE  TO WS-LINEA-SEPARAR                      
038700     PERFORM 9000-SEPARAR-CAMPOS-I THRU 9000-SEPARAR-CAMPOS-F     
038800                                                                  
038900     IF WS-SEP-CANT > 5                                           
039000        MOVE 5 TO WS-CLAVE-CANT-CAMPOS                            
039100     ELSE                                                         
039200        MOVE WS-SEP-CANT TO WS-CLAVE-CANT-CAMPOS                  
039300     END-IF                                                       
039400                                                                  
039500     PERFORM 1130-LIMPIAR-NOMBRE-CLAVE-I                          
039600        THRU 1130-LIMPIAR-NOMBRE-CLAVE-F                          
039700        VARYING WS-CLAVE-CAMPO-IDX FROM 1 BY 1                    
039800        UNTIL WS-CLAVE-CAMPO-IDX > WS-CLAVE-CANT-CAMPOS           
039900                                                                  
040000     PERFORM 1140-ARMAR-ETIQUETA-CLAVE-I                          
040100        THRU 1140-ARMAR-ETIQUETA-CLAVE-F.                         
040200                                                                  
040300 1120-RESOLVER-LISTA-CLAVE-F. EXIT.                               
040400                                                                  
040500 1130-LIMPIAR-NOMBRE-CLAVE-I.                                     
040600                                                                  
040700     MOVE WS-CAMPO-SEP(WS-CLAVE-CAMPO-IDX) TO WS-CAMPO-ED         
040800     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
040900                                                                  
041000     MOVE SPACES TO WS-CLAVE-NOMBRE(WS-CLAVE-CAMPO-IDX)           
041100     IF WS-CAMPO-LARGO > 0                                        
041200        MOVE WS-CAMPO-TEXTO(1:WS-CAMPO-LARGO)                     
041300           TO WS-CLAVE-NOMBRE(WS-CLAVE-CAMPO-IDX)                 
041400     END-IF                                                       
041500                                                                  
041600     INSPECT WS-CLAVE-NOMBRE(WS-CLAVE-CAMPO-IDX) CONVERTING       
041700        'abcdefghijklmnopqrstuvwxyz'                              
041800        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
041900                                                                  
042000 1130-LIMPIAR-NOMBRE-CLAVE-F. EXIT.                               
042100                                                                  
042200*--------------------------------------------------------------   
042300*    ARMA UNA ETIQUETA DE TEXTO CON TODOS LOS NOMBRES DE CAMPO    
042400*    CLAVE SEPARADOS POR COMA, PARA USAR EN LOS MENSAJES DE       
042500*    ERROR DE CLAVE DUPLICADA.                                    
042600*--------------------------------------------------------------   
042700 1140-ARMAR-ETIQUETA-CLAVE-I.                                     
042800                                                                  
042900     MOVE SPACES TO WS-CLAVE-ETIQUETA                             
043000     MOVE 1      TO WS-CLAVE-ETQ-PTR                              
043100                                                                  
043200     PERFORM 1150-AGREGAR-UN-NOMBRE-ETQ-I                         
043300        THRU 1150-AGREGAR-UN-NOMBRE-ETQ-F                         
043400        VARYING WS-CLAVE-CAMPO-IDX FROM 1 BY 1                    
043500        UNTIL WS-CLAVE-CAMPO-IDX > WS-CLAVE-CANT-CAMPOS.          
043600                                                                  
043700 1140-ARMAR-ETIQUETA-CLAVE-F. EXIT.                               
043800                                                                  
043900 1150-AGREGAR-UN-NOMBRE-ETQ-I.                                    
044000                                                                  
044100     IF WS-CLAVE-CAMPO-IDX > 1                                    
044200        STRING ',' DELIMITED BY SIZE                              
044300           INTO WS-CLAVE-ETIQUETA                                 
044400           WITH POINTER WS-CLAVE-ETQ-PTR                          
044500        END-STRING                                                
044600     END-IF                                                       
044700                                                                  
044800     STRING WS-CLAVE-NOMBRE(WS-CLAVE-CAMPO-IDX) DELIMITED BY SPACE
044900        INTO WS-CLAVE-ETIQUETA                                    
045000        WITH POINTER WS-CLAVE-ETQ-PTR                             
045100     END-STRING.                                                  
045200                                                                  
045300 1150-AGREGAR-UN-NOMBRE-ETQ-F. EXIT.                              
045400                                                                  
045500*--------------------------------------------------------------   
045600*    SEPARA LA LINEA DE ENCABEZADO Y NORMALIZA CADA COLUMNA       
045700*    LLAMANDO A CSVNORM, ARMANDO DE PASO EL MAPA DE COLUMNAS.     
045800*--------------------------------------------------------------   
045900 1200-NORMALIZAR-ENCABEZADO-I.                                    
046000                                                                  
046100     MOVE WS-LINEA-IMP TO WS-LINEA-SEPARAR                        
046200     PERFORM 9000-SEPARAR-CAMPOS-I THRU 9000-SEPARAR-CAMPOS-F     
046300     MOVE WS-SEP-CANT TO WS-ENC-CANT                              
046400                                                                  
046500     MOVE ZEROS TO WS-COL-ID                                      
046600     MOVE ZEROS TO WS-COL-NOMBRE                                  
046700     MOVE ZEROS TO WS-COL-INVENTARIO                              
046800     MOVE ZEROS TO WS-COL-CATEGORIA                               
046900     MOVE ZEROS TO WS-COL-PRECIO                                  
047000     MOVE ZEROS TO WS-COL-DESCRIPCION                             
047100     MOVE ZEROS TO WS-COL-ALTA                                    
047200     MOVE ZEROS TO WS-COL-MODIF                                   
047300                                                                  
047400     PERFORM 1210-NORMALIZAR-UNA-COL-I                            
047500        THRU 1210-NORMALIZAR-UNA-COL-F                            
047600        VARYING WS-ENC-IDX FROM 1 BY 1                            
047700        UNTIL WS-ENC-IDX > WS-ENC-CANT                            
047800                                                                  
047900     PERFORM 1220-RESOLVER-CLAVE-I THRU 1220-RESOLVER-CLAVE-F.    
048000                                                                  
048100 1200-NORMALIZAR-ENCABEZADO-F. EXIT.                              
048200                                                                  
048300 1210-NORMALIZAR-UNA-COL-I.                                       
048400                                                                  
048500     MOVE WS-CAMPO-SEP(WS-ENC-IDX) TO WS-CAMPO-ED                 
048600     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F     
048700                                                                  
048800     MOVE SPACES TO WS-NORM-CRUDO                                 
048900     IF WS-CAMPO-LARGO > 0                                        
049000        MOVE WS-CAMPO-TEXTO(1:WS-CAMPO-LARGO) TO WS-NORM-CRUDO    
049100     END-IF                                                       
049200     MOVE SPACES TO WS-NORM-ESTANDAR                              
049300                                                                  
049400     CALL 'CSVNORM' USING WS-NORM-AREA                            
049500                                                                  
049600     MOVE WS-NORM-ESTANDAR TO WS-ENC-NORMAL(WS-ENC-IDX)           
049700                                                                  
049800     EVALUATE WS-NORM-ESTANDAR                                    
049900        WHEN 'id'                                                 
050000           MOVE WS-ENC-IDX TO WS-COL-ID                           
050100        WHEN 'name'                                               
050200           MOVE WS-ENC-IDX TO WS-COL-NOMBRE                       
050300        WHEN 'inventory'                                          
050400           MOVE WS-ENC-IDX TO WS-COL-INVENTARIO                   
050500        WHEN 'category_id'                                        
050600           MOVE WS-ENC-IDX TO WS-COL-CATEGORIA                    
050700        WHEN 'price'                                              
050800           MOVE WS-ENC-IDX TO WS-COL-PRECIO                       
050900        WHEN 'description'                                        
051000           MOVE WS-ENC-IDX TO WS-COL-DESCRIPCION                  
051100        WHEN 'created_at'                                         
051200           MOVE WS-ENC-IDX TO WS-COL-ALTA                         
051300        WHEN 'updated_at'                                         
051400           MOVE WS-ENC-IDX TO WS-COL-MODIF                        
051500        WHEN OTHER                                                
051600           CONTINUE                                               
051700     END-EVALUATE.                                                
051800                                                                  
051900 1210-NORMALIZAR-UNA-COL-F. EXIT.                                 
052000                                                                  
052100*--------------------------------------------------------------   
052200*    DETERMINA A QUE COLUMNA CORRESPONDE CADA CAMPO DE LA LISTA   
052300*    DE CLAVE INDICADA EN LA TARJETA DE PARAMETROS (POR           
052400*    DEFECTO, UN SOLO CAMPO: ID).                                 
052500*--------------------------------------------------------------   
052600 1220-RESOLVER-CLAVE-I.                                           
052700                                                                  
052800     PERFORM 1230-RESOLVER-UN-CLAVE-I                             
052900        THRU 1230-RESOLVER-UN-CLAVE-F                             
053000        VARYING WS-CLAVE-CAMPO-IDX FROM 1 BY 1                    
053100        UNTIL WS-CLAVE-CAMPO-IDX > WS-CLAVE-CANT-CAMPOS.          
053200                                                                  
053300 1220-RESOLVER-CLAVE-F. EXIT.                                     
053400                                                                  
053500 1230-RESOLVER-UN-CLAVE-I.                                        
053600                                                                  
053700     EVALUATE WS-CLAVE-NOMBRE(WS-CLAVE-CAMPO-IDX)                 
053800        WHEN 'NAME'                                               
053900           MOVE WS-COL-NOMBRE                                     
054000              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
054100        WHEN 'INVENTORY'                                          
054200           MOVE WS-COL-INVENTARIO                                 
054300              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
054400        WHEN 'CATEGORY_ID'                                        
054500           MOVE WS-COL-CATEGORIA                                  
054600              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
054700        WHEN 'PRICE'                                              
054800           MOVE WS-COL-PRECIO                                     
054900              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
055000        WHEN 'DESCRIPTION'                                        
055100           MOVE WS-COL-DESCRIPCION                                
055200              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
055300        WHEN 'CREATED_AT'                                         
055400           MOVE WS-COL-ALTA                                       
055500              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
055600        WHEN 'UPDATED_AT'                                         
055700           MOVE WS-COL-MODIF                                      
055800              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
055900        WHEN OTHER                                                
056000           MOVE WS-COL-ID                                         
056100              TO WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX)                 
056200     END-EVALUATE.                                                
056300                                                                  
056400 1230-RESOLVER-UN-CLAVE-F. EXIT.                                  
056500                                                                  
056600*--------------------------------------------------------------   
056700*    CHEQUEA LOS ENCABEZADOS OBLIGATORIOS (NAME, INVENTORY) Y,    
056800*    EN MODO EXTENDIDO, EL ENCABEZADO DEL CAMPO CLAVE.            
056900*--------------------------------------------------------------   
057000 1300-VERIFICAR-ENCABEZADOS-I.                                    
057100                                                                  
057200     IF WS-MODO-SIMPLE                                            
057300        IF WS-COL-NOMBRE = ZEROS OR WS-COL-INVENTARIO = ZEROS     
057400           MOVE ZEROS TO WS-ERR-FILA-TMP                          
057500           MOVE 'name,inventory'  TO WS-ERR-CAMPO-TMP             
057600           MOVE SPACES            TO WS-ERR-CODIGO-TMP            
057700           MOVE 'FALTA ENCABEZADO OBLIGATORIO NAME O INVENTORY'   
057800              TO WS-ERR-MENSAJE-TMP                               
057900           PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F 
058000           ADD 1 TO WS-TOTAL-INVALIDAS                            
058100           SET WS-ABORTAR-CORRIDA TO TRUE                         
058200        END-IF                                                    
058300        GO TO 1300-VERIFICAR-ENCABEZADOS-F                        
058400     END-IF                                                       
058500                                                                  
058600     IF WS-COL-NOMBRE = ZEROS                                     
058700        MOVE ZEROS               TO WS-ERR-FILA-TMP               
058800        MOVE 'name'              TO WS-ERR-CAMPO-TMP              
058900        MOVE 'MISSING_REQUIRED_HEADER' TO WS-ERR-CODIGO-TMP       
059000        MOVE 'FALTA EL ENCABEZADO OBLIGATORIO NAME'               
059100           TO WS-ERR-MENSAJE-TMP                                  
059200        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
059300     END-IF                                                       
059400                                                                  
059500     IF WS-COL-INVENTARIO = ZEROS                                 
059600        MOVE ZEROS               TO WS-ERR-FILA-TMP               
059700        MOVE 'inventory'         TO WS-ERR-CAMPO-TMP              
059800        MOVE 'MISSING_REQUIRED_HEADER' TO WS-ERR-CODIGO-TMP       
059900        MOVE 'FALTA EL ENCABEZADO OBLIGATORIO INVENTORY'          
060000           TO WS-ERR-MENSAJE-TMP                                  
060100        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
060200     END-IF                                                       
060300                                                                  
060400     PERFORM 1310-VERIFICAR-UN-ENC-CLAVE-I                        
060500        THRU 1310-VERIFICAR-UN-ENC-CLAVE-F                        
060600        VARYING WS-CLAVE-CAMPO-IDX FROM 1 BY 1                    
060700        UNTIL WS-CLAVE-CAMPO-IDX > WS-CLAVE-CANT-CAMPOS.          
060800                                                                  
060900 1300-VERIFICAR-ENCABEZADOS-F. EXIT.                              
061000                                                                  
061100*--------------------------------------------------------------   
061200*    CHEQUEA EL ENCABEZADO DE UN CAMPO DE LA LISTA DE CLAVE;      
061300*    SE EMITE UN MISSING_KEY_HEADER POR CADA CAMPO CONFIGURADO    
061400*    QUE NO APARECE EN EL ENCABEZADO DEL ARCHIVO.                 
061500*--------------------------------------------------------------   
061600 1310-VERIFICAR-UN-ENC-CLAVE-I.                                   
061700                                                                  
061800     IF WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX) = ZEROS                  
061900        MOVE ZEROS               TO WS-ERR-FILA-TMP               
062000        MOVE WS-CLAVE-NOMBRE(WS-CLAVE-CAMPO-IDX)                  
062100           TO WS-ERR-CAMPO-TMP                                    
062200        MOVE 'MISSING_KEY_HEADER' TO WS-ERR-CODIGO-TMP            
062300        MOVE 'FALTA EL ENCABEZADO DE UN CAMPO CLAVE'              
062400           TO WS-ERR-MENSAJE-TMP                                  
062500        PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F    
062600     END-IF.                                                      
062700                                                                  
062800 1310-VERIFICAR-UN-ENC-CLAVE-F. EXIT.                             
062900                                                                  
063000*--------------------------------------------------------------   
063100*    CICLO PRINCIPAL: LEE UNA FILA DE DATOS Y LA PROCESA SEGUN    
063200*    EL MODO DE LA CORRIDA.                                       
063300*--------------------------------------------------------------   
063400 2000-PROCESO-I.                                                  
063500                                                                  
063600     PERFORM 2100-LEER-FILA-I THRU 2100-LEER-FILA-F               
063700                                                                  
063800     IF WS-NO-FIN-IMPORTACION                                     
063900        SET WS-FILA-SIN-ERROR TO TRUE                             
064000                                                                  
064100        IF WS-MODO-EXTENDIDO                                      
064200           PERFORM 2300-PROCESAR-EXTENDIDA-I                      
064300              THRU 2300-PROCESAR-EXTENDIDA-F                      
064400        ELSE                                                      
064500           PERFORM 2200-PROCESAR-SIMPLE-I                         
064600              THRU 2200-PROCESAR-SIMPLE-F                         
064700        END-IF                                                    
064800                                                                  
064900        IF WS-CANT-ERRORES >= WS-TOPE-ERROR                       
065000           SET WS-LIMITE-ALCANZADO TO TRUE                        
065100        END-IF                                                    
065200     END-IF.                                                      
065300                                                                  
065400 2000-PROCESO-F. EXIT.                                            
065500                                                                  
065600 2100-LEER-FILA-I.                                                
065700                                                                  
065800     READ IMPFILE INTO WS-LINEA-IMP                               
065900                                                                  
066000     EVALUATE FS-IMPFILE                                          
066100        WHEN '00'                                                 
066200           ADD 1 TO WS-FILA-ACTUAL                                
066300           ADD 1 TO WS-TOTAL-LEIDAS                               
066400           MOVE WS-LINEA-IMP TO WS-LINEA-SEPARAR                  
066500           PERFORM 9000-SEPARAR-CAMPOS-I                          
066600              THRU 9000-SEPARAR-CAMPOS-F                          
066700        WHEN '10'                                                 
066800           SET WS-FIN-IMPORTACION TO TRUE                         
066900        WHEN OTHER                                                
067000           DISPLAY '* ERROR EN LECTURA IMPFILE = ' FS-IMPFILE     
067100           SET WS-FIN-IMPORTACION TO TRUE                         
067200     END-EVALUATE.                                                
067300                                                                  
067400 2100-LEER-FILA-F. EXIT.                                          
067500                                                                  
067600*--------------------------------------------------------------   
067700*    MODO SIMPLE (IMPORT-VALIDATE): NAME E INVENTORY SON          
067800*    OBLIGATORIOS, INVENTORY DEBE SER ENTERO.  UNA FILA CON       
067900*    ERROR SE DESCARTA POR COMPLETO (NO CUENTA COMO VALIDA).      
068000*--------------------------------------------------------------   
068100 2200-PROCESAR-SIMPLE-I.                                          
068200                                                                  
068300     MOVE WS-COL-NOMBRE TO WS-SEP-IDX                             
068400     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
068500                                                                  
068600     IF WS-COL-NOMBRE = ZEROS OR WS-CAMPO-LARGO = ZEROS           
068700        SET WS-FILA-CON-ERROR TO TRUE                             
068800        MOVE 'name'           TO WS-ERR-CAMPO-TMP                 
068900        MOVE SPACES           TO WS-ERR-CODIGO-TMP                
069000        MOVE 'EL CAMPO NAME ES OBLIGATORIO'                       
069100           TO WS-ERR-MENSAJE-TMP                                  
069200        PERFORM 9610-AGREGAR-ERROR-FILA-I                         
069300           THRU 9610-AGREGAR-ERROR-FILA-F                         
069400     END-IF                                                       
069500                                                                  
069600     MOVE WS-COL-INVENTARIO TO WS-SEP-IDX                         
069700     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
069800                                                                  
069900     IF WS-COL-INVENTARIO = ZEROS OR WS-CAMPO-LARGO = ZEROS       
070000        SET WS-FILA-CON-ERROR TO TRUE                             
070100        MOVE 'inventory'      TO WS-ERR-CAMPO-TMP                 
070200        MOVE SPACES           TO WS-ERR-CODIGO-TMP                
070300        MOVE 'EL CAMPO INVENTORY ES OBLIGATORIO'                  
070400           TO WS-ERR-MENSAJE-TMP                                  
070500        PERFORM 9610-AGREGAR-ERROR-FILA-I                         
070600           THRU 9610-AGREGAR-ERROR-FILA-F                         
070700     ELSE                                                         
070800        MOVE WS-CAMPO-TEXTO TO WS-CHK-TEXTO                       
070900        PERFORM 9300-ES-ENTERO-SIMPLE-I                           
071000           THRU 9300-ES-ENTERO-SIMPLE-F                           
071100        IF WS-NO-ES-ENTERO                                        
071200           SET WS-FILA-CON-ERROR TO TRUE                          
071300           MOVE 'inventory'   TO WS-ERR-CAMPO-TMP                 
071400           MOVE SPACES        TO WS-ERR-CODIGO-TMP                
071500           MOVE 'EL CAMPO INVENTORY DEBE SER UN ENTERO'           
071600              TO WS-ERR-MENSAJE-TMP                               
071700           PERFORM 9610-AGREGAR-ERROR-FILA-I                      
071800              THRU 9610-AGREGAR-ERROR-FILA-F                      
071900        END-IF                                                    
072000     END-IF                                                       
072100                                                                  
072200     IF WS-FILA-CON-ERROR                                         
072300        ADD 1 TO WS-TOTAL-INVALIDAS                               
072400     ELSE                                                         
072500        ADD 1 TO WS-TOTAL-VALIDAS                                 
072600     END-IF.                                                      
072700                                                                  
072800 2200-PROCESAR-SIMPLE-F. EXIT.                                    
072900                                                                  
073000*--------------------------------------------------------------   
073100*    DEVUELVE EN WS-CAMPO-TEXTO/WS-CAMPO-LARGO EL VALOR YA        
073200*    RECORTADO DE LA COLUMNA CUYO INDICE ESTA EN WS-SEP-IDX.      
073300*    SI LA COLUMNA NO EXISTE EN ESTA FILA, DEVUELVE VACIO.        
073400*--------------------------------------------------------------   
073500 2210-OBTENER-VALOR-I.                                            
073600                                                                  
073700     IF WS-SEP-IDX > ZEROS AND WS-SEP-IDX <= WS-SEP-CANT          
073800        MOVE WS-CAMPO-SEP(WS-SEP-IDX) TO WS-CAMPO-ED              
073900     ELSE                                                         
074000        MOVE SPACES TO WS-CAMPO-ED                                
074100     END-IF                                                       
074200                                                                  
074300     PERFORM 9100-CALCULAR-LARGO-I THRU 9100-CALCULAR-LARGO-F.    
074400                                                                  
074500 2210-OBTENER-VALOR-F. EXIT.                                      
074600                                                                  
074700*--------------------------------------------------------------   
074800*    MODO EXTENDIDO (DRY-RUN-VALIDATE): VALORES REQUERIDOS,       
074900*    INVENTORY NUMERICO (ENTERO O DECIMAL), CLAVE COMPLETA Y      
075000*    NO DUPLICADA, Y LLAMADA A STKFLDVL PARA VALIDACION DE        
075100*    CAMPO POR CAMPO DEL REGISTRO COMPLETO.                       
075200*--------------------------------------------------------------   
075300 2300-PROCESAR-EXTENDIDA-I.                                       
075400                                                                  
075500     MOVE WS-COL-NOMBRE TO WS-SEP-IDX                             
075600     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
075700     IF WS-CAMPO-LARGO = ZEROS                                    
075800        SET WS-FILA-CON-ERROR TO TRUE                             
075900        MOVE 'name'           TO WS-ERR-CAMPO-TMP                 
076000        MOVE 'REQUIRED_VALUE_EMPTY' TO WS-ERR-CODIGO-TMP          
076100        MOVE 'EL CAMPO NAME VIENE VACIO'                          
076200           TO WS-ERR-MENSAJE-TMP                                  
076300        PERFORM 9610-AGREGAR-ERROR-FILA-I                         
076400           THRU 9610-AGREGAR-ERROR-FILA-F                         
076500     END-IF                                                       
076600     MOVE WS-CAMPO-TEXTO TO WS-FLDVL-NOMBRE                       
076700     MOVE WS-CAMPO-LARGO TO WS-FLDVL-NOMBRE-LARGO                 
076800                                                                  
076900     MOVE WS-COL-INVENTARIO TO WS-SEP-IDX                         
077000     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
077100     MOVE WS-CAMPO-TEXTO(1:18) TO WS-FLDVL-INVENTARIO             
077200     IF WS-CAMPO-LARGO = ZEROS                                    
077300        SET WS-FILA-CON-ERROR TO TRUE                             
077400        MOVE 'inventory'      TO WS-ERR-CAMPO-TMP                 
077500        MOVE 'REQUIRED_VALUE_EMPTY' TO WS-ERR-CODIGO-TMP          
077600        MOVE 'EL CAMPO INVENTORY VIENE VACIO'                     
077700           TO WS-ERR-MENSAJE-TMP                                  
077800        PERFORM 9610-AGREGAR-ERROR-FILA-I                         
077900           THRU 9610-AGREGAR-ERROR-FILA-F                         
078000     ELSE                                                         
078100        MOVE WS-CAMPO-TEXTO TO WS-CHK-TEXTO                       
078200        PERFORM 9400-ES-NUMERICO-SIMPLE-I                         
078300           THRU 9400-ES-NUMERICO-SIMPLE-F                         
078400        IF WS-NO-ES-NUMERICO                                      
078500           SET WS-FILA-CON-ERROR TO TRUE                          
078600           MOVE 'inventory'   TO WS-ERR-CAMPO-TMP                 
078700           MOVE 'TYPE_NUMBER_INVALID' TO WS-ERR-CODIGO-TMP        
078800           MOVE 'EL CAMPO INVENTORY NO ES NUMERICO'               
078900              TO WS-ERR-MENSAJE-TMP                               
079000           PERFORM 9610-AGREGAR-ERROR-FILA-I                      
079100              THRU 9610-AGREGAR-ERROR-FILA-F                      
079200        END-IF                                                    
079300     END-IF                                                       
079400                                                                  
079500     PERFORM 2400-VALIDAR-CLAVE-I THRU 2400-VALIDAR-CLAVE-F       
079600                                                                  
079700     MOVE WS-COL-ID TO WS-SEP-IDX                                 
079800     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
079900     MOVE WS-CAMPO-TEXTO(1:18) TO WS-FLDVL-ID                     
080000                                                                  
080100     MOVE WS-COL-CATEGORIA TO WS-SEP-IDX                          
080200     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
080300     MOVE WS-CAMPO-TEXTO(1:18) TO WS-FLDVL-CATEGORIA              
080400                                                                  
080500     MOVE WS-COL-PRECIO TO WS-SEP-IDX                             
080600     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
080700     MOVE WS-CAMPO-TEXTO(1:18) TO WS-FLDVL-PRECIO                 
080800                                                                  
080900     MOVE WS-COL-DESCRIPCION TO WS-SEP-IDX                        
081000     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
081100     MOVE WS-CAMPO-LARGO TO WS-FLDVL-DESCRIP-LARGO                
081200                                                                  
081300     MOVE WS-COL-ALTA TO WS-SEP-IDX                               
081400     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
081500     MOVE WS-CAMPO-TEXTO(1:19) TO WS-FLDVL-ALTA                   
081600                                                                  
081700     MOVE WS-COL-MODIF TO WS-SEP-IDX                              
081800     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
081900     MOVE WS-CAMPO-TEXTO(1:19) TO WS-FLDVL-MODIF                  
082000                                                                  
082100     CALL 'STKFLDVL' USING WS-FLDVL-AREA                          
082200                                                                  
082300     IF WS-FLDVL-CANT-ERR > ZEROS                                 
082400        SET WS-FILA-CON-ERROR TO TRUE                             
082500        PERFORM 2500-COPIAR-ERRORES-FLDVL-I                       
082600           THRU 2500-COPIAR-ERRORES-FLDVL-F                       
082700           VARYING WS-FLDVL-IDX FROM 1 BY 1                       
082800           UNTIL WS-FLDVL-IDX > WS-FLDVL-CANT-ERR                 
082900     END-IF                                                       
083000                                                                  
083100     IF WS-FILA-CON-ERROR                                         
083200        ADD 1 TO WS-TOTAL-INVALIDAS                               
083300     ELSE                                                         
083400        ADD 1 TO WS-TOTAL-VALIDAS                                 
083500     END-IF.                                                      
083600                                                                  
083700 2300-PROCESAR-EXTENDIDA-F. EXIT.                                 
083800                                                                  
083900*--------------------------------------------------------------   
084000*    ARMA LA CLAVE DE LA FILA CONCATENANDO EL VALOR DE CADA       
084100*    CAMPO CONFIGURADO EN WS-CLAVE-NOMBRE, VALIDA QUE NINGUNO     
084200*    VENGA VACIO Y QUE LA CLAVE RESULTANTE NO SE HAYA VISTO       
084300*    ANTES EN ESTE ARCHIVO.                                       
084400*--------------------------------------------------------------   
084500 2400-VALIDAR-CLAVE-I.                                            
084600                                                                  
084700     MOVE SPACES TO WS-CLAVE-COMPUESTA                            
084800     MOVE 1      TO WS-CLAVE-PTR                                  
084900     SET WS-CLAVE-COMPLETA TO TRUE                                
085000     MOVE SPACES TO WS-CLAVE-CAMPOS-FALTA                         
085100     MOVE 1      TO WS-CLAVE-FALTA-PTR                            
085200                                                                  
085300     PERFORM 2410-AGREGAR-COMPONENTE-CLAVE-I                      
085400        THRU 2410-AGREGAR-COMPONENTE-CLAVE-F                      
085500        VARYING WS-CLAVE-CAMPO-IDX FROM 1 BY 1                    
085600        UNTIL WS-CLAVE-CAMPO-IDX > WS-CLAVE-CANT-CAMPOS           
085700                                                                  
085800     IF WS-CLAVE-INCOMPLETA                                       
085900        SET WS-FILA-CON-ERROR TO TRUE                             
086000        MOVE WS-CLAVE-CAMPOS-FALTA TO WS-ERR-CAMPO-TMP            
086100        MOVE 'KEY_INCOMPLETE'      TO WS-ERR-CODIGO-TMP           
086200        MOVE 'LA CLAVE DE LA FILA VIENE INCOMPLETA'               
086300           TO WS-ERR-MENSAJE-TMP                                  
086400        PERFORM 9610-AGREGAR-ERROR-FILA-I                         
086500           THRU 9610-AGREGAR-ERROR-FILA-F                         
086600        GO TO 2400-VALIDAR-CLAVE-F                                
086700     END-IF                                                       
086800                                                                  
086900     COMPUTE WS-CLAVE-COMP-LARGO = WS-CLAVE-PTR - 1               
087000                                                                  
087100     SET WS-CLAVE-NO-VISTA TO TRUE                                
087200     SEARCH WS-CLAVE-VISTA VARYING WS-CLAVE-IDX                   
087300        AT END                                                    
087400           CONTINUE                                               
087500        WHEN WS-CLAVE-VISTA(WS-CLAVE-IDX) (1:WS-CLAVE-COMP-LARGO) 
087600                = WS-CLAVE-COMPUESTA(1:WS-CLAVE-COMP-LARGO)       
087700           SET WS-CLAVE-YA-VISTA TO TRUE                          
087800     END-SEARCH                                                   
087900                                                                  
088000     IF WS-CLAVE-YA-VISTA                                         
088100        SET WS-FILA-CON-ERROR TO TRUE                             
088200        MOVE WS-CLAVE-ETIQUETA TO WS-ERR-CAMPO-TMP                
088300        MOVE 'KEY_DUPLICATED_IN_FILE' TO WS-ERR-CODIGO-TMP        
088400        MOVE 'LA CLAVE YA FIGURA EN UNA FILA ANTERIOR'            
088500           TO WS-ERR-MENSAJE-TMP                                  
088600        PERFORM 9610-AGREGAR-ERROR-FILA-I                         
088700           THRU 9610-AGREGAR-ERROR-FILA-F                         
088800     ELSE                                                         
088900        IF WS-CLAVE-CANT < WS-CLAVE-MAX                           
089000           ADD 1 TO WS-CLAVE-CANT                                 
089100           MOVE WS-CLAVE-COMPUESTA                                
089200              TO WS-CLAVE-VISTA(WS-CLAVE-CANT)                    
089300        ELSE                                                      
089400           DISPLAY '* TOPE DE TABLA DE CLAVES VISTAS ALCANZADO'   
089500        END-IF                                                    
089600     END-IF.                                                      
089700                                                                  
089800 2400-VALIDAR-CLAVE-F. EXIT.                                      
089900                                                                  
090000*--------------------------------------------------------------   
090100*    AGREGA EL VALOR DE UN CAMPO CLAVE A WS-CLAVE-COMPUESTA,      
090200*    RECORTADO A 58 BYTES Y SEPARADO DEL SIGUIENTE POR '|'.       
090300*    SI EL CAMPO VIENE VACIO, LO ANOTA EN WS-CLAVE-CAMPOS-FALTA.  
090400*--------------------------------------------------------------   
090500 2410-AGREGAR-COMPONENTE-CLAVE-I.                                 
090600                                                                  
090700     MOVE WS-COL-CLAVE(WS-CLAVE-CAMPO-IDX) TO WS-SEP-IDX          
090800     PERFORM 2210-OBTENER-VALOR-I THRU 2210-OBTENER-VALOR-F       
090900                                                                  
091000     IF WS-CAMPO-LARGO = ZEROS                                    
091100        SET WS-CLAVE-INCOMPLETA TO TRUE                           
091200        IF WS-CLAVE-FALTA-PTR > 1                                 
091300           STRING ',' DELIMITED BY SIZE                           
091400              INTO WS-CLAVE-CAMPOS-FALTA                          
091500              WITH POINTER WS-CLAVE-FALTA-PTR                     
091600           END-STRING                                             
091700        END-IF                                                    
091800        STRING WS-CLAVE-NOMBRE(WS-CLAVE-CAMPO-IDX)                
091900              DELIMITED BY SPACE                                  
092000           INTO WS-CLAVE-CAMPOS-FALTA                             
092100           WITH POINTER WS-CLAVE-FALTA-PTR                        
092200        END-STRING                                                
092300     ELSE                                                         
092400        IF WS-CAMPO-LARGO > 58                                    
092500           MOVE 58 TO WS-CLAVE-COMP-LARGO                         
092600        ELSE                                                      
092700           MOVE WS-CAMPO-LARGO TO WS-CLAVE-COMP-LARGO             
092800        END-IF                                                    
092900        STRING WS-CAMPO-TEXTO(1:WS-CLAVE-COMP-LARGO)              
093000              DELIMITED BY SIZE                                   
093100           INTO WS-CLAVE-COMPUESTA                                
093200           WITH POINTER WS-CLAVE-PTR                              
093300        END-STRING                                                
093400     END-IF                                                       
093500                                                                  
093600     IF WS-CLAVE-CAMPO-IDX < WS-CLAVE-CANT-CAMPOS                 
093700        STRING '|' DELIMITED BY SIZE                              
093800           INTO WS-CLAVE-COMPUESTA                                
093900           WITH POINTER WS-CLAVE-PTR                              
094000        END-STRING                                                
094100     END-IF.                                                      
094200                                                                  
094300 2410-AGREGAR-COMPONENTE-CLAVE-F. EXIT.                           
094400                                                                  
094500*--------------------------------------------------------------   
094600*    TRASLADA UN ERROR DEVUELTO POR STKFLDVL A LA TABLA           
094700*    MAESTRA DE ERRORES DE ESTE PROGRAMA.                         
094800*--------------------------------------------------------------   
094900 2500-COPIAR-ERRORES-FLDVL-I.                                     
095000                                                                  
095100     MOVE WS-FLDVL-ERR-CAMPO(WS-FLDVL-IDX) TO WS-ERR-CAMPO-TMP    
095200     MOVE SPACES                           TO WS-ERR-CODIGO-TMP   
095300     MOVE WS-FLDVL-ERR-MSG(WS-FLDVL-IDX)   TO WS-ERR-MENSAJE-TMP  
095400     PERFORM 9610-AGREGAR-ERROR-FILA-I                            
095500        THRU 9610-AGREGAR-ERROR-FILA-F.                           
095600                                                                  
095700 2500-COPIAR-ERRORES-FLDVL-F. EXIT.                               
095800                                                                  
095900*--------------------------------------------------------------   
096000*    SEPARA WS-LINEA-SEPARAR EN CAMPOS POR COMA, DEJANDO LOS      
096100*    VALORES CRUDOS (SIN RECORTAR) EN WS-TABLA-SEPARADA Y SU      
096200*    CANTIDAD EN WS-SEP-CANT.                                     
096300*--------------------------------------------------------------   
096400 9000-SEPARAR-CAMPOS-I.                                           
096500                                                                  
096600     MOVE ZEROS TO WS-SEP-CANT                                    
096700     MOVE 1     TO WS-SEP-INICIO                                  
096800                                                                  
096900     PERFORM 9010-BUSCAR-COMA-I THRU 9010-BUSCAR-COMA-F           
097000        VARYING WS-SEP-POS FROM 1 BY 1 UNTIL WS-SEP-POS > 1200    
097100                                                                  
097200     PERFORM 9020-AGREGAR-CAMPO-SEP-I                             
097300        THRU 9020-AGREGAR-CAMPO-SEP-F.                            
097400                                                                  
097500 9000-SEPARAR-CAMPOS-F. EXIT.                                     
097600                                                                  
097700 9010-BUSCAR-COMA-I.                                              
097800                                                                  
097900     IF WS-LINEA-SEPARAR(WS-SEP-POS:1) = ','                      
098000        PERFORM 9020-AGREGAR-CAMPO-SEP-I                          
098100           THRU 9020-AGREGAR-CAMPO-SEP-F                          
098200        COMPUTE WS-SEP-INICIO = WS-SEP-POS + 1                    
098300     END-IF.                                                      
098400                                                                  
098500 9010-BUSCAR-COMA-F. EXIT.                                        
098600                                                                  
098700 9020-AGREGAR-CAMPO-SEP-I.                                        
098800                                                                  
098900     IF WS-SEP-CANT < 20                                          
099000        ADD 1 TO WS-SEP-CANT                                      
099100        COMPUTE WS-SEP-LARGO = WS-SEP-POS - WS-SEP-INICIO         
099200        IF WS-SEP-LARGO > 0                                       
099300           MOVE WS-LINEA-SEPARAR(WS-SEP-INICIO:WS-SEP-LARGO)      
099400              TO WS-CAMPO-SEP(WS-SEP-CANT)                        
099500        ELSE                                                      
099600           MOVE SPACES TO WS-CAMPO-SEP(WS-SEP-CANT)               
099700        END-IF                                                    
099800     END-IF.                                                      
099900                                                                  
100000 9020-AGREGAR-CAMPO-SEP-F. EXIT.                                  
100100                                                                  
100200*--------------------------------------------------------------   
100300*    CALCULA EL LARGO EFECTIVO (SIN BLANCOS A IZQ/DER) DE         
100400*    WS-CAMPO-ED, DEJANDO EL TEXTO LIMPIO EN WS-CAMPO-TEXTO Y     
100500*    SU LARGO EN WS-CAMPO-LARGO.                                  
100600*--------------------------------------------------------------   
100700 9100-CALCULAR-LARGO-I.                                           
100800                                                                  
100900     MOVE ZEROS TO WS-CAMPO-POS                                   
101000     PERFORM 9110-CONTAR-INICIO-I THRU 9110-CONTAR-INICIO-F       
101100        UNTIL WS-CAMPO-POS = 255                                  
101200           OR WS-CAMPO-ED(WS-CAMPO-POS + 1:1) NOT = SPACE         
101300                                                                  
101400     MOVE 255 TO WS-CAMPO-FIN                                     
101500     PERFORM 9120-CONTAR-FINAL-I THRU 9120-CONTAR-FINAL-F         
101600        UNTIL WS-CAMPO-FIN = 0                                    
101700           OR WS-CAMPO-ED(WS-CAMPO-FIN:1) NOT = SPACE             
101800                                                                  
101900     COMPUTE WS-CAMPO-LARGO = WS-CAMPO-FIN - WS-CAMPO-POS         
102000                                                                  
102100     IF WS-CAMPO-LARGO > 0                                        
102200        MOVE WS-CAMPO-ED(WS-CAMPO-POS + 1:WS-CAMPO-LARGO)         
102300           TO WS-CAMPO-TEXTO                                      
102400     ELSE                                                         
102500        MOVE SPACES TO WS-CAMPO-TEXTO                             
102600     END-IF.                                                      
102700                                                                  
102800 9100-CALCULAR-LARGO-F. EXIT.                                     
102900                                                                  
103000 9110-CONTAR-INICIO-I.                                            
103100                                                                  
103200     ADD 1 TO WS-CAMPO-POS.                                       
103300                                                                  
103400 9110-CONTAR-INICIO-F. EXIT.                                      
103500                                                                  
103600 9120-CONTAR-FINAL-I.                                             
103700                                                                  
103800     SUBTRACT 1 FROM WS-CAMPO-FIN.                                
103900                                                                  
104000 9120-CONTAR-FINAL-F. EXIT.                                       
104100                                                                  
104200*--------------------------------------------------------------   
104300*    VERIFICA QUE WS-CHK-TEXTO SEA UN ENTERO VALIDO (SIGNO        
104400*    OPCIONAL, SOLO DIGITOS DE AHI EN MAS).  USADO POR EL         
104500*    MODO SIMPLE - NO ACEPTA COMAS NI PUNTO DECIMAL.              
104600*--------------------------------------------------------------   
104700 9300-ES-ENTERO-SIMPLE-I.                                         
104800                                                                  
104900     SET WS-ES-ENTERO TO TRUE                                     
105000     MOVE 1 TO WS-CHK-POS                                         
105100                                                                  
105200     IF WS-CHK-CAR(1) = '+' OR WS-CHK-CAR(1) = '-'                
105300        MOVE 2 TO WS-CHK-POS                                      
105400     END-IF                                                       
105500                                                                  
105600     IF WS-CHK-CAR(WS-CHK-POS) = SPACE                            
105700        SET WS-NO-ES-ENTERO TO TRUE                               
105800        GO TO 9300-ES-ENTERO-SIMPLE-F                             
105900     END-IF                                                       
106000                                                                  
106100     PERFORM 9310-CHEQUEAR-DIGITO-I THRU 9310-CHEQUEAR-DIGITO-F   
106200        VARYING WS-CHK-POS FROM WS-CHK-POS BY 1                   
106300        UNTIL WS-CHK-POS > WS-CAMPO-LARGO.                        
106400                                                                  
106500 9300-ES-ENTERO-SIMPLE-F. EXIT.                                   
106600                                                                  
106700 9310-CHEQUEAR-DIGITO-I.                                          
106800                                                                  
106900     IF WS-CHK-CAR(WS-CHK-POS) IS NOT NUMERIC                     
107000        SET WS-NO-ES-ENTERO TO TRUE                               
107100     END-IF.                                                      
107200                                                                  
107300 9310-CHEQUEAR-DIGITO-F. EXIT.                                    
107400                                                                  
107500*--------------------------------------------------------------   
107600*    VERIFICA QUE WS-CHK-TEXTO SEA NUMERICO (ENTERO O DECIMAL,    
107700*    SIGNO OPCIONAL, A LO SUMO UN PUNTO).  USADO POR EL MODO      
107800*    EXTENDIDO PARA INVENTORY.                                    
107900*--------------------------------------------------------------   
108000 9400-ES-NUMERICO-SIMPLE-I.                                       
108100                                                                  
108200     SET WS-ES-NUMERICO TO TRUE                                   
108300     MOVE ZEROS TO WS-CHK-PUNTOS                                  
108400                                                                  
108500     PERFORM 9410-CHEQUEAR-CARACTER-I                             
108600        THRU 9410-CHEQUEAR-CARACTER-F                             
108700        VARYING WS-CHK-POS FROM 1 BY 1                            
108800        UNTIL WS-CHK-POS > WS-CAMPO-LARGO                         
108900                                                                  
109000     IF WS-CHK-PUNTOS > 1                                         
109100        SET WS-NO-ES-NUMERICO TO TRUE                             
109200     END-IF.                                                      
109300                                                                  
109400 9400-ES-NUMERICO-SIMPLE-F. EXIT.                                 
109500                                                                  
109600 9410-CHEQUEAR-CARACTER-I.                                        
109700                                                                  
109800     IF WS-CHK-CAR(WS-CHK-POS) = '.'                              
109900        ADD 1 TO WS-CHK-PUNTOS                                    
110000     ELSE                                                         
110100        IF WS-CHK-CAR(WS-CHK-POS) = '+' OR                        
110200              WS-CHK-CAR(WS-CHK-POS) = '-'                        
110300           CONTINUE                                               
110400        ELSE                                                      
110500           IF WS-CHK-CAR(WS-CHK-POS) IS NOT NUMERIC               
110600              SET WS-NO-ES-NUMERICO TO TRUE                       
110700           END-IF                                                 
110800        END-IF                                                    
110900     END-IF.                                                      
111000                                                                  
111100 9410-CHEQUEAR-CARACTER-F. EXIT.                                  
111200                                                                  
111300*--------------------------------------------------------------   
111400*    AGREGA UN ERROR A LA TABLA MAESTRA, TOMANDO EL NUMERO DE     
111500*    FILA ACTUAL (USADO POR LOS CHEQUEOS POR FILA).               
111600*--------------------------------------------------------------   
111700 9610-AGREGAR-ERROR-FILA-I.                                       
111800                                                                  
111900     MOVE WS-FILA-ACTUAL TO WS-ERR-FILA-TMP                       
112000     PERFORM 9600-AGREGAR-ERROR-I THRU 9600-AGREGAR-ERROR-F.      
112100                                                                  
112200 9610-AGREGAR-ERROR-FILA-F. EXIT.                                 
112300                                                                  
112400*--------------------------------------------------------------   
112500*    AGREGA UN ERROR A LA TABLA MAESTRA DE ERRORES, SI TODAVIA    
112600*    HAY LUGAR EN LA TABLA.  WS-ERR-FILA-TMP DEBE HABER SIDO      
112700*    CARGADO POR EL LLAMADOR (DIRECTAMENTE O VIA 9610).           
112800*--------------------------------------------------------------   
112900 9600-AGREGAR-ERROR-I.                                            
113000                                                                  
113100     IF WS-CANT-ERRORES < WS-TOPE-MAX-TABLA                       
113200        ADD 1 TO WS-CANT-ERRORES                                  
113300        MOVE WS-ERR-FILA-TMP   TO WS-ERR-FILA(WS-CANT-ERRORES)    
113400        MOVE WS-ERR-CAMPO-TMP  TO WS-ERR-CAMPO(WS-CANT-ERRORES)   
113500        MOVE WS-ERR-CODIGO-TMP TO WS-ERR-CODIGO(WS-CANT-ERRORES)  
113600        MOVE WS-ERR-MENSAJE-TMP                                   
113700           TO WS-ERR-MENSAJE(WS-CANT-ERRORES)                     
113800     END-IF.                                                      
113900                                                                  
114000 9600-AGREGAR-ERROR-F. EXIT.                                      
114100                                                                  
114200*--------------------------------------------------------------   
114300*    IMPRIME EL RESUMEN DE LA CORRIDA, LLAMA A ERRWRTR PARA       
114400*    GRABAR EL ARCHIVO DE ERRORES Y CIERRA LOS ARCHIVOS.          
114500*--------------------------------------------------------------   
114600 9999-FINAL-I.                                                    
114700                                                                  
114800     IF WS-LIMITE-ALCANZADO                                       
114900        MOVE 'SI ' TO WS-LIMITE-TEXTO                             
115000     ELSE                                                         
115100        MOVE 'NO ' TO WS-LIMITE-TEXTO                             
115200     END-IF                                                       
115300                                                                  
115400     MOVE WS-TOTAL-LEIDAS    TO WS-TOTAL-LEIDAS-ED                
115500     MOVE WS-TOTAL-VALIDAS   TO WS-TOTAL-VALIDAS-ED               
115600     MOVE WS-TOTAL-INVALIDAS TO WS-TOTAL-INVALIDAS-ED             
115700     MOVE WS-CANT-ERRORES    TO WS-CANT-ERRORES-ED                
115800                                                                  
115900     DISPLAY 'STOCK CSV IMPORT DRY-RUN SUMMARY'                   
116000     DISPLAY '  TOTAL ROWS READ:        ' WS-TOTAL-LEIDAS-ED      
116100     DISPLAY '  VALID ROWS:             ' WS-TOTAL-VALIDAS-ED     
116200     DISPLAY '  INVALID ROWS:           ' WS-TOTAL-INVALIDAS-ED   
116300     DISPLAY '  ERROR COUNT:            ' WS-CANT-ERRORES-ED      
116400     DISPLAY '  ERROR LIMIT REACHED:    ' WS-LIMITE-TEXTO         
116500                                                                  
116600     IF FS-IMPFILE IS NOT EQUAL SPACES                            
116700        CLOSE IMPFILE                                             
116800     END-IF                                                       
116900                                                                  
117000     PERFORM 9700-ARMAR-AREA-ERRWRTR-I                            
117100        THRU 9700-ARMAR-AREA-ERRWRTR-F.                           
117200                                                                  
117300 9999-FINAL-F. EXIT.                                              
117400                                                                  
117500*--------------------------------------------------------------   
117600*    LLAMA A ERRWRTR PASANDO LA TABLA MAESTRA DE ERRORES PARA     
117700*    QUE LA GRABE EN FORMATO CSV EN EL ARCHIVO DE ERRORES.        
117800*--------------------------------------------------------------   
117900 9700-ARMAR-AREA-ERRWRTR-I.                                       
118000                                                                  
118100     CALL 'ERRWRTR' USING WS-AREA-ERRORES.                        
118200                                                                  
118300 9700-ARMAR-AREA-ERRWRTR-F. EXIT.                                 
