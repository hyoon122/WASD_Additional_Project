000100******************************************************************
000200*    COPY CPALIAS  -  ENTRADA  DICCIONARIO  DE  ALIAS            *
000300*    DE  ENCABEZADOS  DE  ARCHIVO  DE  IMPORTACION               *
000400*    LARGO DE REGISTRO : 52 BYTES                                *
000500******************************************************************
000600 01  REG-ALIAS-ENCABEZADO.                                        
000700     03  ALIA-ENTRANTE           PIC X(30)   VALUE SPACES.        
000800*        ENCABEZADO TAL COMO LLEGA EN EL ARCHIVO                  
000900     03  ALIA-ESTANDAR           PIC X(20)   VALUE SPACES.        
001000*        NOMBRE INTERNO ESTANDAR                                  
001100     03  FILLER                  PIC X(02)   VALUE SPACES.        
